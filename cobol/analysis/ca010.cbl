000100*****************************************************************
000200*                                                                *
000300*               C O M P A N Y   A N A L Y S I S                 *
000400*                  Main Run - ACM Analysis Suite                *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*
001000 program-id.             ca010.
001100*
001200 author.                 V B Coen FBCS, FIDM, FIDPM.
001300*
001400 installation.           Applewood Computers Accounting System.
001500*
001600 date-written.           20/11/1984.
001700*
001800 date-compiled.
001900*
002000 security.               Copyright (C) 1984, Vincent Bryan Coen.
002100*                         Distributed under the GNU General Public
002200*                         License.  See the file COPYING for
002300*                         details.
002400*
002500*    remarks.            Company Analysis main run.  Reads a
002600*                         year-by-year financial record file and
002700*                         a revenue segment file for one stock
002800*                         symbol, derives per-year metrics,
002900*                         multi-year investment and statement
003000*                         characteristics, and four debt-level
003100*                         studies, and prints the consolidated
003200*                         report.  Symbol and fiscal year-end are
003300*                         chained in from the run job step.
003400*
003500*    called modules.     ca900.  ca910.  ca920.
003600*
003700*    version.            1.00 of 20/11/1984.
003800*
003900* changes:
004000* 20/11/84 vbc - Created for the ACM Company Analysis suite.
004100* 24/11/84 vbc - Added the prime-years pass (CC005) so the page
004200*   heading can show first-last year before any detail prints -
004300*   YEARLYFIN is read twice, once to prime, once to process.
004400* 02/12/84 vbc - Split year-end test into separate CA-Fye-Month
004500*   and CA-Fye-Day fields for the CA920 call.
004600* 08/12/84 vbc - CAGR fields (U5/U6) now built one series at a
004700*   time through EE010 rather than sixteen copies of the same
004800*   scan loop - one table walk per metric, dispatched on
004900*   WS-Metric-Code.
005000* 15/12/84 vbc - Added segment control-break pass (GG000) reading
005100*   SEGMENTS pre-sorted name/year, replacing the keyed segment
005200*   lookup the design note called for.
005300* 09/01/85 vbc - Debt studies (FF000) now guard net income <= 0
005400*   before any payback division - first cut abended on a loss
005500*   year.
005600* 21/01/85 vbc - Characteristics block print widened - ZZ9.99%
005700*   alone did not leave room for the CA910 "N/A" case.
005800* 18/02/85 vbc - Money columns (tot expenses, buyback, debt
005900*   amounts) now go through CA910 so big numbers drop to
006000*   millions automatically, matching the Sales run reports.
006100* 22/01/98 vbc - Y2K: CA-Run-Date now built from ACCEPT FROM DATE
006200*   YYYYMMDD (was YYMMDD via SY-Date) - reviewed with the rest of
006300*   the 1998 date sweep, all CCYY internally already.
006400* 14/03/06 jkt - req 4471: EE042, FF010 and GG030 now pass CA910
006500*   type "Q" instead of "P" for every CH-, DS- ratio and SC-Cagr
006600*   field - those fields already carry the x100 scaling the
006700*   record layouts require, so type "P"'s own x100 was doubling
006800*   every characteristics, debt-ratio and segment CAGR percent
006900*   printed on the report.  See CA910 changes, same date.
007000* 07/09/09 rpw - req 5180: EE020 and GG020 now pick up CA900's
007100*   4-decimal CAGR with COMPUTE ROUNDED into the CH- and SC-Cagr
007200*   fields instead of MOVE - the straight move was truncating the
007300*   3rd/4th decimal instead of rounding, so a true 12.346% was
007400*   printing as 12.34% instead of 12.35%.
007500* 19/02/11 rpw - req 5402: segment CAGR block (GG000/GG050) now
007600*   prints ahead of the debt studies block (FF000) in AA000 to
007700*   match the report's defined column order - the two blocks had
007800*   been transposed since the GG000 control-break pass was added.
007900*
008000*****************************************************************
008100*
008200* Copyright Notice.
008300* ****************
008400*
008500* This notice supersedes all prior copyright notices.
008600*
008700* This program is part of the ACM Company Analysis batch system
008800* and is Copyright (c) Vincent B Coen, 1984 and later.
008900*
009000* This program is free software; you can redistribute it and/or
009100* modify it under the terms of the GNU General Public License as
009200* published by the Free Software Foundation; version 3 and later.
009300*
009400* This program is distributed in the hope that it will be useful,
009500* but WITHOUT ANY WARRANTY; without even the implied warranty of
009600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009700* GNU General Public License for more details.
009800*
009900*****************************************************************
010000*
010100 environment             division.
010200 configuration           section.
010300 special-names.
010400     c01 is top-of-form.
010500*
010600 input-output            section.
010700 file-control.
010800*
010900*    Two input histories (financial, revenue segment) and five
011000*    outputs - the four derived result files plus the print file.
011100*
011200     copy  "selcayrf.cob".
011300     copy  "selcaseg.cob".
011400     copy  "selcadyr.cob".
011500     copy  "selcachr.cob".
011600     copy  "selcascg.cob".
011700     copy  "selcadbt.cob".
011800     copy  "selcarpt.cob".
011900*
012000 data                    division.
012100 file section.
012200*
012300*    Financial history input, one record per symbol per fiscal
012400*    year - BATCH FLOW step 1 input.
012500*
012600 fd  CA-Yearly-Fin-File.
012700     copy  "fdcayrf.cob".
012800*
012900*    Revenue segment history input, sorted name then year
013000*    ascending within name - read by GG000.
013100*
013200 fd  CA-Segment-File.
013300     copy  "fdcaseg.cob".
013400*
013500*    U4 per-year output, one DY- record per year processed.
013600*
013700 fd  CA-Derived-Year-File.
013800     copy  "fdcadyr.cob".
013900*
014000*    U5/U6 output, one CH- record per symbol.
014100*
014200 fd  CA-Characteristics-File.
014300     copy  "fdcachr.cob".
014400*
014500*    Segment CAGR output, one SC- record per revenue segment.
014600*
014700 fd  CA-Segment-Cagr-File.
014800     copy  "fdcascg.cob".
014900*
015000*    U7 output, one DS- record per symbol (latest year only).
015100*
015200 fd  CA-Debt-Study-File.
015300     copy  "fdcadbt.cob".
015400*
015500*    The consolidated 132-column report - heading, per-year
015600*    detail, characteristics, debt studies and segment CAGR
015700*    blocks, in that order, with a run-totals trailer.
015800*
015900 fd  CA-Print-File.
016000     copy  "fdcarpt.cob".
016100*
016200 working-storage section.
016300*
016400 77  ws-prog-name             pic x(17) value "ca010 v1.0 1984".
016500*
016600 01  Run-Symbol               pic x(10) value spaces.
016700 01  Run-Fye                  pic x(04) value spaces.
016800*
016900*    Run-Fye-View redefines the chained-in 4-byte MMDD so AA010
017000*    can move the month and day halves separately to
017100*    CA-Fye-Month/Day without a further unstring or substring -
017200*    the same split-field idiom WSCAPARM itself uses for
017300*    CA-Fye-Block.
017400*
017500 01  Run-Fye-View  redefines  Run-Fye.
017600     03  Run-Fye-Mo           pic xx.
017700     03  Run-Fye-Dy           pic xx.
017800*
017900 copy  "wscaparm.cob".
018000 copy  "wscatbl.cob".
018100 copy  "wsca900.cob".
018200 copy  "wsca910.cob".
018300 copy  "wsca920.cob".
018400*
018500*    One two-byte status field per file, tested by BB010 in open
018600*    order and reported through WS-Bad-File below if any is other
018700*    than "00" - no individual file is worth carrying on without.
018800*
018900 01  ws-file-status.
019000     03  ws-yf-status         pic xx.
019100     03  ws-sg-status         pic xx.
019200     03  ws-dy-status         pic xx.
019300     03  ws-ch-status         pic xx.
019400     03  ws-sc-status         pic xx.
019500     03  ws-ds-status         pic xx.
019600     03  ws-pr-status         pic xx.
019700     03  filler               pic x(06).
019800*
019900 01  ws-bad-file              pic x(9)  value spaces.
020000*
020100 01  ws-error-messages.
020200     03  ca001-msg            pic x(46)  value
020300               "CA001 Aborting - Company Analysis file error".
020400     03  filler               pic x(04).
020500*
020600*    Three EOF/first-year flags - YF/SG eof switches drive the
020700*    DD000/GG000 read loops, WS-First-Year is used only inside
020800*    CC005's priming pass to spot the very first record.
020900*
021000 01  ws-switches.
021100     03  ws-yf-eof-sw         pic x     value "N".
021200         88  yf-eof                     value "Y".
021300     03  ws-sg-eof-sw         pic x     value "N".
021400         88  sg-eof                     value "Y".
021500     03  ws-first-year        pic x     value "N".
021600         88  is-first-year              value "Y".
021700     03  filler               pic x(05).
021800*
021900*    Scratch fields shared across DD020/EE010/FF000 - not part of
022000*    any record layout, just working variables for the per-year
022100*    and per-series computations in this program.
022200*
022300 01  ws-control-fields.
022400     03  ws-prev-shares       pic s9(15)      comp-3.
022500     03  ws-prev-segment-name pic x(30).
022600     03  ws-page-count        pic 9(3)        comp.
022700     03  ws-line-count        pic 9(3)        comp.
022800     03  w00-yr-idx           pic 9(2)        comp.
022900     03  w00-start-idx        pic 9(2)        comp.
023000     03  w00-str-ptr          pic 9(3)        comp.
023100     03  w00-denom            pic s9(13)v99   comp-3.
023200     03  w00-avg-dil          pic s9(7)v9999  comp-3.
023300     03  w00-avg-oper         pic s9(7)v9999  comp-3.
023400     03  ws-metric-code       pic xx.
023500     03  ws-metric-scope      pic x(4).
023600     03  w00-series-value     pic s9(13)v99   comp-3.
023700     03  filler               pic x(05).
023800*
023900*    In-storage table of one segment's (year, revenue) pairs,
024000*    filled by GG000 between control breaks and walked by GG020 to
024100*    build CA900's series - the table is reused for every segment,
024200*    cleared by resetting WS-Seg-Count to zero.
024300*
024400 01  ws-segment-series.
024500     03  ws-seg-table.
024600         05  ws-seg-entry  occurs 50 times
024700                            indexed by ws-seg-idx.
024800             10  ws-seg-year     pic 9(4).
024900             10  ws-seg-revenue  pic s9(13)v99.
025000*
025100*    WS-Seg-Table-Alpha redefines the whole 50-entry table as one
025200*    alphanumeric string - not moved-to or moved-from anywhere
025300*    today, carried only so a future bulk clear or bulk compare
025400*    (e.g. a zero-fill check before reuse) has a single-field view
025500*    of the table instead of an OCCURS loop, same habit as the
025600*    table alpha-redefines in WSCATBL.
025700*
025800     03  ws-seg-table-alpha  redefines  ws-seg-table
025900                           pic x(950).
026000     03  ws-seg-count         pic 9(2)  comp.
026100     03  filler               pic x(06).
026200*
026300*    Numeric-to-alpha view of a 4-digit year, so CC000's STRING
026400*    verb can move a CCYY year into the heading line without an
026500*    intervening DISPLAY-numeric edit field.
026600*
026700 01  ws-year-disp             pic 9(4).
026800 01  ws-year-disp-alpha  redefines  ws-year-disp
026900                           pic x(4).
027000*
027100*    132-column print layouts - one 01 per report line type,
027200*    positional FILLERs carry column spacing, not data.
027300*
027400 01  ws-heading-line-1.
027500     03  filler               pic x(01)  value space.
027600     03  filler               pic x(20)
027700                    value "ACM COMPANY ANALYSIS".
027800     03  filler               pic x(04)  value spaces.
027900     03  wh1-symbol           pic x(10).
028000     03  filler               pic x(04)  value spaces.
028100     03  wh1-period           pic x(20).
028200     03  filler               pic x(73)  value spaces.
028300*
028400 01  ws-heading-line-2.
028500     03  filler       pic x(06)  value "  YEAR".
028600     03  filler       pic x(09)  value "    P/E  ".
028700     03  filler       pic x(13)  value " SALES/SHR   ".
028800     03  filler       pic x(09)  value "   TAX%  ".
028900     03  filler       pic x(18)  value " TOT EXPENSES     ".
029000     03  filler       pic x(09)  value "  DEPR%  ".
029100     03  filler       pic x(09)  value "   ROE%  ".
029200     03  filler       pic x(18)  value " BUYBACK          ".
029300     03  filler       pic x(41)  value spaces.
029400*
029500*    One line per year of the per-year detail block - see DD050.
029600*
029700 01  ws-detail-line.
029800     03  wdl-year             pic 9(4).
029900     03  filler               pic x(02)  value spaces.
030000     03  wdl-pe               pic zz9.99.
030100     03  filler               pic x(02)  value spaces.
030200     03  wdl-sales-shr        pic zzz9.9999.
030300     03  filler               pic x(02)  value spaces.
030400     03  wdl-tax-pct          pic zz9.99.
030500     03  filler               pic x(02)  value spaces.
030600     03  wdl-tot-expenses     pic x(15).
030700     03  filler               pic x(01)  value spaces.
030800     03  wdl-depr-pct         pic zz9.99.
030900     03  filler               pic x(02)  value spaces.
031000     03  wdl-roe-pct          pic zz9.99.
031100     03  filler               pic x(02)  value spaces.
031200     03  wdl-buyback          pic x(15).
031300     03  filler               pic x(52)  value spaces.
031400*
031500 01  ws-chars-head-line.
031600     03  filler               pic x(01)  value space.
031700     03  filler               pic x(35)
031800                    value "INVESTMENT / STATEMENT CHARACTER-".
031900     03  filler               pic x(96)  value spaces.
032000*
032100*    One line per CH- percent field in the characteristics block -
032200*    see EE041/EE042.
032300*
032400 01  ws-chars-line.
032500     03  wcl-label            pic x(35).
032600     03  wcl-value            pic x(15).
032700     03  filler               pic x(82)  value spaces.
032800*
032900 01  ws-segment-head-line.
033000     03  filler               pic x(01)  value space.
033100     03  filler               pic x(25)
033200                    value "REVENUE SEGMENT CAGR".
033300     03  filler               pic x(106)  value spaces.
033400*
033500*    One line per segment in the revenue CAGR block - see GG030.
033600*
033700 01  ws-segment-line.
033800     03  wsl-name             pic x(30).
033900     03  filler               pic x(02)  value spaces.
034000     03  wsl-cagr             pic x(15).
034100     03  filler               pic x(85)  value spaces.
034200*
034300 01  ws-segment-total-line.
034400     03  filler               pic x(15)  value "SEGMENTS READ:".
034500     03  wstl-read            pic zzz9.
034600     03  filler               pic x(10)  value spaces.
034700     03  filler               pic x(13)  value "VALID CAGRS:".
034800     03  wstl-valid           pic zzz9.
034900     03  filler               pic x(77)  value spaces.
035000*
035100 01  ws-debt-head-line.
035200     03  filler               pic x(01)  value space.
035300     03  filler               pic x(14)
035400                    value "DEBT STUDIES".
035500     03  filler               pic x(117)  value spaces.
035600*
035700*    One line per debt-study figure - see FF010/FF011.
035800*
035900 01  ws-debt-line.
036000     03  wdbl-label           pic x(35).
036100     03  wdbl-value           pic x(15).
036200     03  filler               pic x(82)  value spaces.
036300*
036400*    One line per run-total figure on the trailer - see HH000.
036500*
036600 01  ws-trailer-line.
036700     03  wtl-label            pic x(20).
036800     03  wtl-value            pic zzzzz9.
036900     03  filler               pic x(105)  value spaces.
037000*
037100 01  ws-blank-line            pic x(132) value spaces.
037200*
037300 linkage section.
037400*
037500 procedure division  chaining  Run-Symbol  Run-Fye.
037600*
037700*
037800*    Top-level run flow, in BATCH FLOW order - initialise, open,
037900*    prime the heading years, print the heading, then the four
038000*    processing blocks (per-year, characteristics, segment CAGR
038100*    with its control-break totals, debt studies), trailer,
038200*    close.  Each block is a single PERFORM THRU so a reader can
038300*    find any step's detail without scanning past the ones that
038400*    do not matter to the question at hand.  Segment CAGR moved
038500*    ahead of debt studies per req 5402, 19/02/11.
038600*
038700 aa000-main-line.
038800     perform  aa010-initialize       thru  aa010-exit.
038900     perform  bb000-open-files       thru  bb000-exit.
039000     perform  cc005-prime-years      thru  cc005-exit.
039100     perform  cc000-print-heading    thru  cc000-exit.
039200     perform  dd000-main-line        thru  dd000-exit.
039300     perform  ee000-characteristics  thru  ee000-exit.
039400     perform  gg000-main-line        thru  gg000-exit.
039500     perform  gg050-print-seg-total  thru  gg050-exit.
039600     perform  ff000-debt-studies     thru  ff000-exit.
039700     perform  hh000-trailer          thru  hh000-exit.
039800     perform  zz000-close-files      thru  zz000-exit.
039900     stop     run.
040000*
040100 aa010-initialize.
040200*
040300*    Symbol and fiscal year-end month/day arrive chained in from
040400*    the job step (see WSCAPARM) - no parameter file for this run.
040500*
040600     move     Run-Symbol      to  ca-symbol.
040700     move     Run-Fye-Mo      to  ca-fye-month.
040800     move     Run-Fye-Dy      to  ca-fye-day.
040900     accept   ca-run-date     from date  yyyymmdd.
041000*
041100*    CA920 turns the fiscal year-end and today's date into "the
041200*    most recently completed fiscal year" - BUSINESS RULES U2.
041300*    CA010 uses that year only to head the report; the year table
041400*    itself is built from whatever years are actually on
041500*    CA-Yearly-Fin-File.
041600*
041700     move     ca-fye-month    to  ca920-fye-month.
041800     move     ca-fye-day      to  ca920-fye-day.
041900     move     ca-run-date-ccyy to ca920-run-ccyy.
042000     move     ca-run-date-mo  to  ca920-run-mo.
042100     move     ca-run-date-dy  to  ca920-run-dy.
042200     call     "ca920"  using  ca920-linkage.
042300     move     ca920-fiscal-year to ca-current-fiscal-year.
042400*
042500*    Clear the run counters and the U5 characteristics
042600*    accumulators (WSCATBL) before the first YEARLYFIN record is
042700*    read - DD060 adds into these same fields one year at a time.
042800*
042900     move     zero  to  ws-year-count     ca-records-read
043000                         ca-segments-read ca-segments-valid
043100                         ws-page-count    ws-line-count
043200                         ws-seg-count.
043300     move     zero  to  ca-dil-eps-sum    ca-dil-eps-count
043400                         ca-oper-eps-sum  ca-oper-eps-count
043500                         ca-payout-sum    ca-payout-count
043600                         ca-buyback-sum   ca-net-income-sum.
043700     move     zero  to  ws-prev-shares.
043800     move     spaces to ws-prev-segment-name.
043900     move     "N"   to  ws-yf-eof-sw  ws-sg-eof-sw.
044000 aa010-exit.
044100     exit.
044200*
044300 bb000-open-files.
044400*
044500*    Two inputs (the financial history and the revenue segment
044600*    history) and five outputs - four derived files that mirror
044700*    the RECORD LAYOUTS for DY-, CH-, SC- and DS-, plus the print
044800*    file for the consolidated report.
044900*
045000     open     input   ca-yearly-fin-file
045100                       ca-segment-file.
045200     open     output  ca-derived-year-file
045300                       ca-characteristics-file
045400                       ca-segment-cagr-file
045500                       ca-debt-study-file
045600                       ca-print-file.
045700     perform  bb010-verify-status  thru  bb010-exit.
045800 bb000-exit.
045900     exit.
046000*
046100*    Aborts the run on any bad open status - no point driving on
046200*    into a loop with no input or nowhere to write.
046300*
046400 bb010-verify-status.
046500     if       ws-yf-status not = "00"
046600              move "YEARLYFIN" to ws-bad-file
046700              go to bb011-abort.
046800     if       ws-sg-status not = "00"
046900              move "SEGMENTS " to ws-bad-file
047000              go to bb011-abort.
047100     if       ws-dy-status not = "00"
047200              move "DERIVEDYR" to ws-bad-file
047300              go to bb011-abort.
047400     if       ws-ch-status not = "00"
047500              move "CHARSOUT " to ws-bad-file
047600              go to bb011-abort.
047700     if       ws-sc-status not = "00"
047800              move "SEGCAGRS " to ws-bad-file
047900              go to bb011-abort.
048000     if       ws-ds-status not = "00"
048100              move "DEBTSTDY " to ws-bad-file
048200              go to bb011-abort.
048300     if       ws-pr-status not = "00"
048400              move "CAPRINT  " to ws-bad-file
048500              go to bb011-abort.
048600     go       to bb010-exit.
048700 bb011-abort.
048800     display  ca001-msg.
048900     display  "FILE: " ws-bad-file.
049000     stop     run.
049100 bb010-exit.
049200     exit.
049300*
049400*    Prime pass - read YEARLYFIN once, first/last year only, so
049500*    the page heading can show the full period before the first
049600*    detail line is printed.  File is closed and reopened to start
049700*    the real processing pass at record one.
049800*
049900 cc005-prime-years.
050000     move     "Y"  to  ws-first-year.
050100     perform  cc006-read-prime  thru  cc006-exit.
050200 cc005-loop.
050300     if       yf-eof
050400              go to cc005-after.
050500     if       is-first-year
050600              move yf-year to ca-first-year
050700              move "N"     to ws-first-year.
050800     move     yf-year  to  ca-last-year.
050900     perform  cc006-read-prime  thru  cc006-exit.
051000     go       to cc005-loop.
051100 cc005-after.
051200     close    ca-yearly-fin-file.
051300     move     "N"  to  ws-yf-eof-sw.
051400     open     input  ca-yearly-fin-file.
051500 cc005-exit.
051600     exit.
051700*
051800 cc006-read-prime.
051900     read     ca-yearly-fin-file
052000              at end move "Y" to ws-yf-eof-sw.
052100 cc006-exit.
052200     exit.
052300*
052400 cc000-print-heading.
052500*
052600*    CA-First-Year/CA-Last-Year came out of the CC005 prime pass,
052700*    so the "YYYY - YYYY" period can be built and printed before
052800*    DD000 writes the first detail line.  WS-Year-Disp-Alpha is
052900*    the numeric- to-alpha redefinition so STRING can move the
053000*    year in.
053100*
053200     move     spaces  to  ws-heading-line-1.
053300     move     ca-symbol  to  wh1-symbol.
053400     move     1  to  w00-str-ptr.
053500     move     ca-first-year  to  ws-year-disp.
053600     string   ws-year-disp-alpha delimited by size
053700              " - "              delimited by size
053800              into wh1-period  with pointer  w00-str-ptr.
053900     move     ca-last-year  to  ws-year-disp.
054000     string   ws-year-disp-alpha delimited by size
054100              into wh1-period  with pointer  w00-str-ptr
054200              on overflow continue.
054300     write    ca-print-record  from  ws-heading-line-1
054400              after advancing page.
054500     write    ca-print-record  from  ws-blank-line
054600              after advancing 1.
054700     write    ca-print-record  from  ws-heading-line-2
054800              after advancing 1.
054900     add      1  to  ws-page-count.
055000 cc000-exit.
055100     exit.
055200*
055300*    U4 per-year metric derivation - second pass over YEARLYFIN.
055400*    The file was primed and reopened in CC005, so this read
055500*    starts back at record one in input year order, oldest to
055600*    newest.
055700*
055800 dd000-main-line.
055900     perform  dd010-read-yearly  thru  dd010-exit.
056000 dd000-loop.
056100     if       yf-eof
056200              go to dd000-exit.
056300*
056400*    CA-Yr-Idx addresses CA-Year-Table (WSCATBL) for this year -
056500*    WS-Year-Count also doubles as the running table occurrence
056600*    count once the loop ends, used later by EE010/FF000.
056700*
056800     add      1  to  ca-records-read.
056900     add      1  to  ws-year-count.
057000     set      ca-yr-idx  to  ws-year-count.
057100     perform  dd020-process-year  thru  dd020-exit.
057200     perform  dd040-write-derived thru  dd040-exit.
057300     perform  dd050-print-detail  thru  dd050-exit.
057400     perform  dd060-accumulate    thru  dd060-exit.
057500     perform  dd010-read-yearly   thru  dd010-exit.
057600     go       to dd000-loop.
057700 dd000-exit.
057800     exit.
057900*
058000 dd010-read-yearly.
058100     read     ca-yearly-fin-file
058200              at end move "Y" to ws-yf-eof-sw.
058300 dd010-exit.
058400     exit.
058500*
058600*    Moves the raw year into the table and computes every DY-
058700*    field and the table-only div-payout figure, per BUSINESS
058800*    RULES U4 - zero operand means the result is left unavailable
058900*    (zero) rather than abending on the divide.
059000*
059100 dd020-process-year.
059200*
059300*    First, copy the raw YEARLYFIN fields this run still needs
059400*    after the record is gone from the input buffer, into
059500*    CA-Year-Table - EE010's series builder and FF000's debt
059600*    studies both work off the table, never back to the input
059700*    file.
059800*
059900     move     yf-year               to  cayr-year (ca-yr-idx).
060000     move     yf-net-income         to  cayr-net-income
060100                                         (ca-yr-idx).
060200     move     yf-diluted-eps        to  cayr-diluted-eps
060300                                         (ca-yr-idx).
060400     move     yf-operating-eps      to  cayr-operating-eps
060500                                         (ca-yr-idx).
060600     move     yf-avg-price          to  cayr-avg-price
060700                                         (ca-yr-idx).
060800     move     yf-dividends-per-share to  cayr-div-per-share
060900                                          (ca-yr-idx).
061000     move     yf-shares-outstanding to  cayr-shares-outstanding
061100                                         (ca-yr-idx).
061200     move     yf-shareholder-equity to  cayr-equity (ca-yr-idx).
061300     move     yf-revenues           to  cayr-revenues (ca-yr-idx).
061400     move     yf-ebitda             to  cayr-ebitda (ca-yr-idx).
061500     move     yf-free-cash-flow     to  cayr-free-cash-flow
061600                                         (ca-yr-idx).
061700     move     yf-operating-earnings to  cayr-operating-earnings
061800                                         (ca-yr-idx).
061900*
062000*    Balance-sheet and cost-line fields used by U6's CAGR set and
062100*    U7's debt studies.
062200*
062300     move     yf-cost-of-revenue    to  cayr-cost-of-revenue
062400                                         (ca-yr-idx).
062500     move     yf-research-dev       to  cayr-research-dev
062600                                         (ca-yr-idx).
062700     move     yf-sell-gen-admin     to  cayr-sell-gen-admin
062800                                         (ca-yr-idx).
062900     move     yf-total-assets       to  cayr-total-assets
063000                                         (ca-yr-idx).
063100     move     yf-total-liabilities  to  cayr-total-liabilities
063200                                         (ca-yr-idx).
063300     move     yf-long-term-debt     to  cayr-long-term-debt
063400                                         (ca-yr-idx).
063500     move     yf-short-term-debt    to  cayr-short-term-debt
063600                                         (ca-yr-idx).
063700     move     yf-depreciation       to  cayr-depreciation
063800                                         (ca-yr-idx).
063900*
064000*    Now derive the DY- fields that go to CA-Derived-Year-File and
064100*    print on the detail line - BUSINESS RULES U4.  Every ratio
064200*    here follows the same guard-clause shape: a zero denominator
064300*    leaves the result zero rather than letting COMPUTE abend the
064400*    run on a divide-by-zero, since a single bad or missing input
064500*    year must not take down the whole company's history.
064600*
064700     move     yf-symbol  to  dy-symbol.
064800     move     yf-year    to  dy-year.
064900*
065000*    U4.1 - Price/earnings, guarded on operating EPS (a loss year
065100*    makes the ratio meaningless as well as undefined).
065200*
065300     if       yf-operating-eps not = zero
065400              compute dy-pe-ratio rounded =
065500                      yf-avg-price / yf-operating-eps
065600     else
065700              move zero to dy-pe-ratio.
065800*
065900*    U4.2 - Sales per share.
066000*
066100     if       yf-shares-outstanding not = zero
066200              compute dy-sales-per-share rounded =
066300                      yf-revenues / yf-shares-outstanding
066400     else
066500              move zero to dy-sales-per-share.
066600*
066700*    U4.3 - Effective tax rate, needs both the pretax income and
066800*    the tax provision present or the percentage is left zero.
066900*
067000     if       yf-pretax-income not = zero
067100        and   yf-provision-taxes not = zero
067200              compute dy-tax-rate-pct rounded =
067300                   (yf-provision-taxes / yf-pretax-income) * 100
067400     else
067500              move zero to dy-tax-rate-pct.
067600*
067700*    U4.4 - Total expenses is the sum of the three cost lines on
067800*    the statement; any one of them missing leaves the total zero
067900*    rather than a partial, misleading sum.  Stored back to the
068000*    year table too - EE010's "TE" series walks
068100*    CAYR-Total-Expenses, not the input file.
068200*
068300     if       yf-cost-of-revenue not = zero
068400        and   yf-research-dev    not = zero
068500        and   yf-sell-gen-admin  not = zero
068600              compute dy-total-expenses rounded =
068700                      yf-cost-of-revenue + yf-research-dev
068800                      + yf-sell-gen-admin
068900     else
069000              move zero to dy-total-expenses.
069100     move     dy-total-expenses to  cayr-total-expenses
069200                                     (ca-yr-idx).
069300*
069400*    U4.5 - Depreciation as a percent of revenues.
069500*
069600     if       yf-revenues not = zero
069700              compute dy-deprec-pct rounded =
069800                      (yf-depreciation / yf-revenues) * 100
069900     else
070000              move zero to dy-deprec-pct.
070100*
070200*    U4.6 - Book value per share.
070300*
070400     if       yf-shares-outstanding not = zero
070500              compute dy-book-value-ps rounded =
070600                      yf-shareholder-equity /
070700                      yf-shares-outstanding
070800     else
070900              move zero to dy-book-value-ps.
071000*
071100*    U4.7 - Return on equity.
071200*
071300     if       yf-shareholder-equity not = zero
071400              compute dy-roe-pct rounded =
071500                   (yf-net-income / yf-shareholder-equity) * 100
071600     else
071700              move zero to dy-roe-pct.
071800*
071900*    U4.8 - Average dividend yield against the average price.
072000*
072100     if       yf-avg-price not = zero
072200              compute dy-avg-div-yield-pct rounded =
072300                   (yf-dividends-per-share / yf-avg-price) * 100
072400     else
072500              move zero to dy-avg-div-yield-pct.
072600*
072700*    U4.9 - Buyback dollar value: a fall in shares outstanding
072800*    from the prior year, priced at the current year's average
072900*    price. WS-Prev-Shares starts at zero from AA010, so year one
073000*    never shows a buyback even if the prior-run carryover would
073100*    have. Stored to the year table for DD060's running buyback
073200*    total.
073300*
073400     if       ws-prev-shares > zero
073500        and   yf-shares-outstanding < ws-prev-shares
073600              compute dy-buyback rounded =
073700                   (ws-prev-shares - yf-shares-outstanding)
073800                   * yf-avg-price
073900     else
074000              move zero to dy-buyback.
074100     move     dy-buyback  to  cayr-buyback (ca-yr-idx).
074200*
074300*    U4.10/U4.11 - Operating earnings and net income as a percent
074400*    of revenues, the two statement-margin figures on the detail
074500*    line.
074600*
074700     if       yf-revenues not = zero
074800              compute dy-oper-earn-pct-rev rounded =
074900                   (yf-operating-earnings / yf-revenues) * 100
075000     else
075100              move zero to dy-oper-earn-pct-rev.
075200*
075300     if       yf-revenues not = zero
075400              compute dy-earn-pct-rev rounded =
075500                   (yf-net-income / yf-revenues) * 100
075600     else
075700              move zero to dy-earn-pct-rev.
075800*
075900*    U4.12 - Dividend payout ratio, table-only (not printed on the
076000*    detail line) - DD060 averages this into
076100*    CH-Avg-Div-Payout-Pct, so a year with no dividend or no
076200*    operating EPS must flag itself invalid (CAYR-Div-Payout-Valid
076300*    = "N") rather than contribute a false zero to that average.
076400*
076500     if       yf-dividends-per-share not = zero
076600        and   yf-operating-eps       not = zero
076700              compute cayr-div-payout-pct (ca-yr-idx) rounded =
076800                   (yf-dividends-per-share / yf-operating-eps)
076900                   * 100
077000              move "Y" to cayr-div-payout-valid (ca-yr-idx)
077100     else
077200              move zero to cayr-div-payout-pct (ca-yr-idx)
077300              move "N" to cayr-div-payout-valid (ca-yr-idx).
077400*
077500*    Carry this year's share count forward as next year's "prior"
077600*    figure for the U4.9 buyback test above.
077700*
077800     move     yf-shares-outstanding  to  ws-prev-shares.
077900 dd020-exit.
078000     exit.
078100*
078200 dd040-write-derived.
078300*
078400*    One DY- record per year, in YEARLYFIN's own read order - this
078500*    is the file an analyst re-reads when only the per-year
078600*    figures are wanted, without re-running the whole CA010
078700*    report.
078800*
078900     write    ca-derived-year-record.
079000 dd040-exit.
079100     exit.
079200*
079300*    Detail line for the per-year report block - four figures
079400*    print exactly as computed, and the two dollar figures go
079500*    through CA910 type "M" so a large total switches to integer
079600*    millions automatically (BUSINESS RULES U3) instead of
079700*    overflowing the edited picture.
079800*
079900 dd050-print-detail.
080000     move     spaces   to  ws-detail-line.
080100     move     dy-year  to  wdl-year.
080200     move     dy-pe-ratio  to  wdl-pe.
080300     move     dy-sales-per-share  to  wdl-sales-shr.
080400     move     dy-tax-rate-pct  to  wdl-tax-pct.
080500*
080600     move     dy-total-expenses  to  ca910-value.
080700     move     "M"  to  ca910-type.
080800     move     "Y"  to  ca910-available.
080900     call     "ca910"  using  ca910-linkage.
081000     move     ca910-edited-out  to  wdl-tot-expenses.
081100*
081200     move     dy-deprec-pct  to  wdl-depr-pct.
081300     move     dy-roe-pct     to  wdl-roe-pct.
081400*
081500     move     dy-buyback  to  ca910-value.
081600     move     "M"         to  ca910-type.
081700     move     "Y"         to  ca910-available.
081800     call     "ca910"  using  ca910-linkage.
081900     move     ca910-edited-out  to  wdl-buyback.
082000*
082100     write    ca-print-record  from  ws-detail-line
082200              after advancing 1.
082300 dd050-exit.
082400     exit.
082500*
082600*    Rolls this year's figures into the running sums
082700*    WS-Metric-Code never sees - CA-Dil-Eps-Sum/Count and
082800*    CA-Oper-Eps-Sum/Count feed EE030's earnings-quality ratio,
082900*    CA-Payout-Sum/Count feeds the average payout percent, and the
083000*    buyback/net-income sums feed the
083100*    average-buyback-as-percent-of-earnings figure.  Each test
083200*    excludes a year that had nothing to contribute, so a handful
083300*    of loss or no-dividend years do not drag the averages toward
083400*    zero.
083500*
083600 dd060-accumulate.
083700     if       yf-diluted-eps not = zero
083800              add 1 to ca-dil-eps-count
083900              add yf-diluted-eps to ca-dil-eps-sum.
084000     if       yf-operating-eps not = zero
084100              add 1 to ca-oper-eps-count
084200              add yf-operating-eps to ca-oper-eps-sum.
084300     if       cayr-div-payout-valid (ca-yr-idx) = "Y"
084400              add 1 to ca-payout-count
084500              add cayr-div-payout-pct (ca-yr-idx)
084600                  to ca-payout-sum.
084700     if       dy-buyback not = zero
084800              add dy-buyback to ca-buyback-sum.
084900     if       yf-net-income not = zero
085000              add yf-net-income to ca-net-income-sum.
085100 dd060-exit.
085200     exit.
085300*
085400*    U5/U6 characteristics - sixteen CAGR series plus three
085500*    averages taken straight from the DD060 accumulators.
085600*
085700 ee000-characteristics.
085800*
085900*    U5/U6 - one CH- record per symbol, covering the sixteen CAGR
086000*    growth rates and the three ratio-based "quality" statistics,
086100*    printed after the derived-year detail block.
086200*
086300     move     ca-symbol  to  ch-symbol.
086400     perform  ee020-cagr-fields        thru  ee020-exit.
086500     perform  ee030-direct-stats       thru  ee030-exit.
086600     write    ca-characteristics-record.
086700     perform  ee040-print-chars        thru  ee040-exit.
086800 ee000-exit.
086900     exit.
087000*
087100*    Sixteen calls into EE010, one per CAGR field required by
087200*    BUSINESS RULES U5/U6 - each pair of moves sets the metric
087300*    code (picked up by EE013) and the scope ("FULL" walks the
087400*    whole year table, "5YR" walks the last five years only)
087500*    before the series is built and CA900 is called.
087600*
087700*    CA900-Cagr-Pct carries 4 decimals but every CH- target below
087800*    holds only 2 - a plain MOVE would truncate instead of
087900*    rounding, so each result is picked up with COMPUTE ROUNDED
088000*    per BUSINESS RULES' round-half-away-from-zero output rule.
088100*    See req 5180, 07/09/09.
088200*
088300 ee020-cagr-fields.
088400*
088500*    U5.1/U5.2 - operating EPS and sales/share growth, full
088600*    period.
088700*
088800     move     "OP"   to  ws-metric-code.
088900     move     "FULL" to  ws-metric-scope.
089000     perform  ee010-build-series  thru  ee011-exit.
089100     compute  ch-growth-oper-eps-pct rounded = ca900-cagr-pct.
089200*
089300     move     "RV"   to  ws-metric-code.
089400     move     "FULL" to  ws-metric-scope.
089500     perform  ee010-build-series  thru  ee011-exit.
089600     compute  ch-growth-rev-pct rounded = ca900-cagr-pct.
089700*
089800     move     "SP"   to  ws-metric-code.
089900     move     "FULL" to  ws-metric-scope.
090000     perform  ee010-build-series  thru  ee011-exit.
090100     compute  ch-growth-sps-pct rounded = ca900-cagr-pct.
090200*
090300*    U5.3/U5.4 - the same revenue and sales/share growth figures,
090400*    restricted to the trailing five years, to show whether recent
090500*    growth is keeping pace with the full-history trend.
090600*
090700     move     "RV"   to  ws-metric-code.
090800     move     "5YR"  to  ws-metric-scope.
090900     perform  ee010-build-series  thru  ee011-exit.
091000     compute  ch-growth-rev-5y-pct rounded = ca900-cagr-pct.
091100*
091200     move     "SP"   to  ws-metric-code.
091300     move     "5YR"  to  ws-metric-scope.
091400     perform  ee010-build-series  thru  ee011-exit.
091500     compute  ch-growth-sps-5y-pct rounded = ca900-cagr-pct.
091600*
091700*    U6 - statement-line CAGRs, full period: total expenses,
091800*    EBITDA, free cash flow, operating earnings, net income, and
091900*    the three expense-line components (cost of revenue, R&D,
092000*    SG&A), plus the balance-sheet lines (total assets, total
092100*    liabilities, equity). Same EE010/CA900 pattern throughout -
092200*    only WS-Metric-Code and the CH- target field change.
092300*
092400     move     "TE"   to  ws-metric-code.
092500     move     "FULL" to  ws-metric-scope.
092600     perform  ee010-build-series  thru  ee011-exit.
092700     compute  ch-cagr-tot-expenses-pct rounded = ca900-cagr-pct.
092800*
092900     move     "EB"   to  ws-metric-code.
093000     move     "FULL" to  ws-metric-scope.
093100     perform  ee010-build-series  thru  ee011-exit.
093200     compute  ch-cagr-ebitda-pct rounded = ca900-cagr-pct.
093300*
093400     move     "FC"   to  ws-metric-code.
093500     move     "FULL" to  ws-metric-scope.
093600     perform  ee010-build-series  thru  ee011-exit.
093700     compute  ch-cagr-fcf-pct rounded = ca900-cagr-pct.
093800*
093900     move     "OE"   to  ws-metric-code.
094000     move     "FULL" to  ws-metric-scope.
094100     perform  ee010-build-series  thru  ee011-exit.
094200     compute  ch-cagr-oper-earn-pct rounded = ca900-cagr-pct.
094300*
094400     move     "NI"   to  ws-metric-code.
094500     move     "FULL" to  ws-metric-scope.
094600     perform  ee010-build-series  thru  ee011-exit.
094700     compute  ch-cagr-earnings-pct rounded = ca900-cagr-pct.
094800*
094900     move     "CR"   to  ws-metric-code.
095000     move     "FULL" to  ws-metric-scope.
095100     perform  ee010-build-series  thru  ee011-exit.
095200     compute  ch-cagr-cost-rev-pct rounded = ca900-cagr-pct.
095300*
095400     move     "RD"   to  ws-metric-code.
095500     move     "FULL" to  ws-metric-scope.
095600     perform  ee010-build-series  thru  ee011-exit.
095700     compute  ch-cagr-rnd-pct rounded = ca900-cagr-pct.
095800*
095900     move     "SG"   to  ws-metric-code.
096000     move     "FULL" to  ws-metric-scope.
096100     perform  ee010-build-series  thru  ee011-exit.
096200     compute  ch-cagr-sga-pct rounded = ca900-cagr-pct.
096300*
096400     move     "TA"   to  ws-metric-code.
096500     move     "FULL" to  ws-metric-scope.
096600     perform  ee010-build-series  thru  ee011-exit.
096700     compute  ch-cagr-assets-pct rounded = ca900-cagr-pct.
096800*
096900     move     "TL"   to  ws-metric-code.
097000     move     "FULL" to  ws-metric-scope.
097100     perform  ee010-build-series  thru  ee011-exit.
097200     compute  ch-cagr-liabs-pct rounded = ca900-cagr-pct.
097300*
097400     move     "EQ"   to  ws-metric-code.
097500     move     "FULL" to  ws-metric-scope.
097600     perform  ee010-build-series  thru  ee011-exit.
097700     compute  ch-cagr-equity-pct rounded = ca900-cagr-pct.
097800 ee020-exit.
097900     exit.
098000*
098100*    Builds a (year, value) series into CA900-Linkage from the
098200*    in-storage year table for the metric named in WS-Metric-Code,
098300*    skipping zero entries, then calls CA900.  WS-Metric-Scope of
098400*    "5YR" starts the walk at the fifth-from-last table entry
098500*    instead of entry one, per U5's trailing-5-year variants.
098600*
098700 ee010-build-series.
098800     move     zero  to  ca900-count.
098900     if       ws-metric-scope not = "5YR"
099000              move 1 to w00-start-idx
099100              go to ee012-start-set.
099200     compute  w00-start-idx = ws-year-count - 4.
099300     if       w00-start-idx < 1
099400              move 1 to w00-start-idx.
099500 ee012-start-set.
099600     move     w00-start-idx  to  w00-yr-idx.
099700 ee011-series-loop.
099800     if       w00-yr-idx > ws-year-count
099900              go to ee011-exit.
100000     set      ca-yr-idx  to  w00-yr-idx.
100100     perform  ee013-pick-field  thru  ee013-exit.
100200     if       w00-series-value not = zero
100300              add 1 to ca900-count
100400              set ca900-idx to ca900-count
100500              move cayr-year (ca-yr-idx) to ca900-year (ca900-idx)
100600              move w00-series-value to ca900-value (ca900-idx).
100700     add      1  to  w00-yr-idx.
100800     go       to ee011-series-loop.
100900 ee011-exit.
101000     call     "ca900"  using  ca900-linkage.
101100     exit.
101200*
101300*    Picks the table field named by WS-Metric-Code for the year at
101400*    CA-Yr-Idx - one series-builder shared by all sixteen CAGRs in
101500*    place of sixteen copies of the same scan loop.
101600*
101700*
101800*    One IF per metric code, each falling through to EE013-Exit as
101900*    soon as it matches - order does not matter since the codes
102000*    are mutually exclusive, but OP/RV are tested first as the two
102100*    most frequently requested (full and 5-year both use RV).
102200*
102300 ee013-pick-field.
102400     move     zero  to  w00-series-value.
102500     if       ws-metric-code = "OP"
102600              move cayr-operating-eps (ca-yr-idx)
102700                   to w00-series-value
102800              go to ee013-exit.
102900     if       ws-metric-code = "RV"
103000              move cayr-revenues (ca-yr-idx) to w00-series-value
103100              go to ee013-exit.
103200     if       ws-metric-code = "SP"
103300              go to ee014-sales-per-share.
103400     if       ws-metric-code = "TE"
103500              move cayr-total-expenses (ca-yr-idx)
103600                   to w00-series-value
103700              go to ee013-exit.
103800     if       ws-metric-code = "EB"
103900              move cayr-ebitda (ca-yr-idx) to w00-series-value
104000              go to ee013-exit.
104100     if       ws-metric-code = "FC"
104200              move cayr-free-cash-flow (ca-yr-idx)
104300                   to w00-series-value
104400              go to ee013-exit.
104500     if       ws-metric-code = "OE"
104600              move cayr-operating-earnings (ca-yr-idx)
104700                   to w00-series-value
104800              go to ee013-exit.
104900     if       ws-metric-code = "NI"
105000              move cayr-net-income (ca-yr-idx)
105100                   to w00-series-value
105200              go to ee013-exit.
105300     if       ws-metric-code = "CR"
105400              move cayr-cost-of-revenue (ca-yr-idx)
105500                   to w00-series-value
105600              go to ee013-exit.
105700     if       ws-metric-code = "RD"
105800              move cayr-research-dev (ca-yr-idx)
105900                   to w00-series-value
106000              go to ee013-exit.
106100     if       ws-metric-code = "SG"
106200              move cayr-sell-gen-admin (ca-yr-idx)
106300                   to w00-series-value
106400              go to ee013-exit.
106500     if       ws-metric-code = "TA"
106600              move cayr-total-assets (ca-yr-idx)
106700                   to w00-series-value
106800              go to ee013-exit.
106900     if       ws-metric-code = "TL"
107000              move cayr-total-liabilities (ca-yr-idx)
107100                   to w00-series-value
107200              go to ee013-exit.
107300     if       ws-metric-code = "EQ"
107400              move cayr-equity (ca-yr-idx) to w00-series-value.
107500     go       to ee013-exit.
107600*
107700*    Sales/share is not stored in the year table directly - it is
107800*    recomputed here from revenues over shares outstanding, same
107900*    formula DD020 uses for DY-Sales-Per-Share, so the CAGR is
108000*    taken over the same figure the per-year report prints.
108100*
108200 ee014-sales-per-share.
108300     if       cayr-shares-outstanding (ca-yr-idx) = zero
108400              go to ee013-exit.
108500     compute  w00-series-value rounded =
108600              cayr-revenues (ca-yr-idx) /
108700              cayr-shares-outstanding (ca-yr-idx).
108800 ee013-exit.
108900     exit.
109000*
109100*    U6 earnings-quality ratio (diluted EPS average over operating
109200*    EPS average) - guarded on both counts being non-zero since a
109300*    run with every year reporting a diluted-EPS loss would
109400*    otherwise divide by a zero average.
109500*
109600 ee030-direct-stats.
109700     move     zero  to  ch-quality-pct.
109800     if       ca-dil-eps-count = zero
109900        or    ca-oper-eps-count = zero
110000              go to ee031-payout.
110100     compute  w00-avg-dil  rounded =
110200              ca-dil-eps-sum  / ca-dil-eps-count.
110300     compute  w00-avg-oper rounded =
110400              ca-oper-eps-sum / ca-oper-eps-count.
110500     if       w00-avg-oper not = zero
110600              compute ch-quality-pct rounded =
110700                   (w00-avg-dil / w00-avg-oper) * 100.
110800 ee031-payout.
110900*
111000*    Average dividend payout percent, over years flagged valid by
111100*    DD020 only (CAYR-Div-Payout-Valid = "Y").
111200*
111300     if       ca-payout-count not = zero
111400              compute ch-avg-div-payout-pct rounded =
111500                      ca-payout-sum / ca-payout-count
111600     else
111700              move zero to ch-avg-div-payout-pct.
111800*
111900*    Average buyback as a percent of cumulative net income over
112000*    the run - a rough measure of how much of total earnings went
112100*    back to shareholders via share repurchase rather than
112200*    dividends.
112300*
112400     if       ca-net-income-sum not = zero
112500              compute ch-avg-buyback-pct rounded =
112600                   (ca-buyback-sum / ca-net-income-sum) * 100
112700     else
112800              move zero to ch-avg-buyback-pct.
112900 ee030-exit.
113000     exit.
113100*
113200 ee040-print-chars.
113300     write    ca-print-record  from  ws-blank-line
113400              after advancing 1.
113500     write    ca-print-record  from  ws-chars-head-line
113600              after advancing 1.
113700     perform  ee041-one-char-line thru ee041-exit.
113800 ee040-exit.
113900     exit.
114000*
114100*    One characteristics line per CH- percent field - CA910 blanks
114200*    an unavailable value and appends the "%" for us.
114300*
114400*
114500*    The four U5 "quality" lines first - growth and earnings-
114600*    quality figures, same order they are stored in the CH-
114700*    record.
114800*
114900 ee041-one-char-line.
115000     move     "GROWTH OPERATING EPS"     to wcl-label.
115100     move     ch-growth-oper-eps-pct     to ca910-value.
115200     perform  ee042-format-pct  thru  ee042-exit.
115300     move     "EARNINGS QUALITY"         to wcl-label.
115400     move     ch-quality-pct             to ca910-value.
115500     perform  ee042-format-pct  thru  ee042-exit.
115600     move     "AVG DIVIDEND PAYOUT"      to wcl-label.
115700     move     ch-avg-div-payout-pct      to ca910-value.
115800     perform  ee042-format-pct  thru  ee042-exit.
115900     move     "AVG STOCK BUYBACK"        to wcl-label.
116000     move     ch-avg-buyback-pct         to ca910-value.
116100     perform  ee042-format-pct  thru  ee042-exit.
116200*
116300*    Full-period and trailing-5-year revenue/sales-per-share
116400*    growth.
116500*
116600     move     "GROWTH REVENUES"          to wcl-label.
116700     move     ch-growth-rev-pct          to ca910-value.
116800     perform  ee042-format-pct  thru  ee042-exit.
116900     move     "GROWTH SALES/SHARE"       to wcl-label.
117000     move     ch-growth-sps-pct          to ca910-value.
117100     perform  ee042-format-pct  thru  ee042-exit.
117200     move     "GROWTH REVENUES 5YR"      to wcl-label.
117300     move     ch-growth-rev-5y-pct       to ca910-value.
117400     perform  ee042-format-pct  thru  ee042-exit.
117500     move     "GROWTH SALES/SHARE 5YR"   to wcl-label.
117600     move     ch-growth-sps-5y-pct       to ca910-value.
117700     perform  ee042-format-pct  thru  ee042-exit.
117800*
117900*    U6 statement-line CAGRs - expense, income and balance-sheet
118000*    figures, full period only.
118100*
118200     move     "CAGR TOTAL EXPENSES"      to wcl-label.
118300     move     ch-cagr-tot-expenses-pct   to ca910-value.
118400     perform  ee042-format-pct  thru  ee042-exit.
118500     move     "CAGR EBITDA"              to wcl-label.
118600     move     ch-cagr-ebitda-pct         to ca910-value.
118700     perform  ee042-format-pct  thru  ee042-exit.
118800     move     "CAGR FREE CASH FLOW"      to wcl-label.
118900     move     ch-cagr-fcf-pct            to ca910-value.
119000     perform  ee042-format-pct  thru  ee042-exit.
119100     move     "CAGR OPERATING EARNINGS"  to wcl-label.
119200     move     ch-cagr-oper-earn-pct      to ca910-value.
119300     perform  ee042-format-pct  thru  ee042-exit.
119400     move     "CAGR NET INCOME"          to wcl-label.
119500     move     ch-cagr-earnings-pct       to ca910-value.
119600     perform  ee042-format-pct  thru  ee042-exit.
119700     move     "CAGR COST OF REVENUE"     to wcl-label.
119800     move     ch-cagr-cost-rev-pct       to ca910-value.
119900     perform  ee042-format-pct  thru  ee042-exit.
120000     move     "CAGR R AND D"             to wcl-label.
120100     move     ch-cagr-rnd-pct            to ca910-value.
120200     perform  ee042-format-pct  thru  ee042-exit.
120300     move     "CAGR SG AND A"            to wcl-label.
120400     move     ch-cagr-sga-pct            to ca910-value.
120500     perform  ee042-format-pct  thru  ee042-exit.
120600     move     "CAGR TOTAL ASSETS"        to wcl-label.
120700     move     ch-cagr-assets-pct         to ca910-value.
120800     perform  ee042-format-pct  thru  ee042-exit.
120900     move     "CAGR TOTAL LIABILITIES"   to wcl-label.
121000     move     ch-cagr-liabs-pct          to ca910-value.
121100     perform  ee042-format-pct  thru  ee042-exit.
121200     move     "CAGR SHAREHOLDER EQUITY"  to wcl-label.
121300     move     ch-cagr-equity-pct         to ca910-value.
121400     perform  ee042-format-pct  thru  ee042-exit.
121500 ee041-exit.
121600     exit.
121700*
121800*
121900*    Every CH- field printed by this block is already scaled x100
122000*    by the record layouts, so CA910 is always called type "Q"
122100*    here - never "P" - one fixed type for the whole
122200*    characteristics block rather than a type move per line.
122300*
122400 ee042-format-pct.
122500     move     "Q"  to  ca910-type.
122600     move     "Y"  to  ca910-available.
122700     call     "ca910"  using  ca910-linkage.
122800     move     ca910-edited-out  to  wcl-value.
122900     write    ca-print-record  from  ws-chars-line
123000              after advancing 1.
123100 ee042-exit.
123200     exit.
123300*
123400*    U7 debt-level studies, from the latest (last) table year only
123500*    - unlike U4/U5/U6 this block is a single snapshot, not a
123600*    series, so there is no EE010-style loop here.
123700*
123800 ff000-debt-studies.
123900     set      ca-yr-idx  to  ws-year-count.
124000     move     ca-symbol  to  ds-symbol.
124100*
124200*    U7.1 - total debt (long + short term) and total capital
124300*    (total debt plus shareholder equity), and the ratio of the
124400*    two.
124500*
124600     compute  ds-total-debt =
124700              cayr-long-term-debt (ca-yr-idx)
124800              + cayr-short-term-debt (ca-yr-idx).
124900     compute  ds-total-capital = ds-total-debt
125000              + cayr-equity (ca-yr-idx).
125100     if       ds-total-capital not = zero
125200              compute ds-total-debt-ratio-pct rounded =
125300                   (ds-total-debt / ds-total-capital) * 100
125400     else
125500              move zero to ds-total-debt-ratio-pct.
125600*
125700*    U7.2 - the same ratio restricted to long-term debt only, a
125800*    cleaner read on structural leverage with short-term borrowing
125900*    (working-capital lines, current portion of LT debt) excluded.
126000*
126100     move     cayr-long-term-debt (ca-yr-idx)  to  ds-lt-debt.
126200     compute  ds-lt-capital = ds-lt-debt
126300                            + cayr-equity (ca-yr-idx).
126400     if       ds-lt-capital not = zero
126500              compute ds-lt-debt-ratio-pct rounded =
126600                   (ds-lt-debt / ds-lt-capital) * 100
126700     else
126800              move zero to ds-lt-debt-ratio-pct.
126900*
127000*    U7.3 - years to pay back total debt and long-term debt out of
127100*    net income alone - guarded on net income strictly positive
127200*    per BUSINESS RULES U7 (09/01/85 fix below: a loss year must
127300*    not be allowed to divide, which would abend or give a
127400*    meaningless negative "payback" figure).
127500*
127600     move     cayr-net-income (ca-yr-idx)  to  ds-net-income.
127700     if       ds-net-income > zero
127800              compute ds-years-payback-total rounded =
127900                      ds-total-debt / ds-net-income
128000              compute ds-years-payback-lt rounded =
128100                      ds-lt-debt / ds-net-income
128200     else
128300              move zero to ds-years-payback-total
128400              move zero to ds-years-payback-lt.
128500*
128600*    U7.4 - payback on long-term debt only, with depreciation
128700*    added back to net income as a rough proxy for cash available
128800*    for debt service (depreciation is a non-cash charge) - same
128900*    positive- denominator guard as U7.3, tested against the
129000*    combined figure since net income plus a depreciation addback
129100*    can be positive even in a year where net income alone was
129200*    not.
129300*
129400     move     cayr-depreciation (ca-yr-idx)  to  ds-addback.
129500     compute  w00-denom = ds-net-income + ds-addback.
129600     if       w00-denom > zero
129700              compute ds-years-payback-addback rounded =
129800                      ds-lt-debt / w00-denom
129900     else
130000              move zero to ds-years-payback-addback.
130100*
130200     write    ca-debt-study-record.
130300     perform  ff010-print-debt  thru  ff010-exit.
130400 ff000-exit.
130500     exit.
130600*
130700*
130800*    Ten debt-study lines, each a label/value/type triple handed
130900*    off to FF011 - dollar figures go through CA910 type "M"
131000*    (millions above 100,000), the pre-scaled debt ratios go
131100*    through type "Q", and the plain years-to-payback figures go
131200*    through type "O", matching the three CA910-Type conventions
131300*    BUSINESS RULES U3 calls for on this report.
131400*
131500 ff010-print-debt.
131600     write    ca-print-record  from  ws-blank-line
131700              after advancing 1.
131800     write    ca-print-record  from  ws-debt-head-line
131900              after advancing 1.
132000*
132100*
132200*    Total and long-term debt/capital figures, type "M" (dollars).
132300*
132400     move     "TOTAL DEBT"            to  wdbl-label.
132500     move     ds-total-debt           to  ca910-value.
132600     move     "M"                     to  ca910-type.
132700     perform  ff011-print-one  thru  ff011-exit.
132800     move     "TOTAL CAPITAL"         to  wdbl-label.
132900     move     ds-total-capital        to  ca910-value.
133000     move     "M"                     to  ca910-type.
133100     perform  ff011-print-one  thru  ff011-exit.
133200*
133300*    The two debt-ratio percents, type "Q" (already x100 scaled).
133400*
133500     move     "TOTAL DEBT RATIO"      to  wdbl-label.
133600     move     ds-total-debt-ratio-pct to  ca910-value.
133700     move     "Q"                     to  ca910-type.
133800     perform  ff011-print-one  thru  ff011-exit.
133900     move     "LT DEBT"               to  wdbl-label.
134000     move     ds-lt-debt              to  ca910-value.
134100     move     "M"                     to  ca910-type.
134200     perform  ff011-print-one  thru  ff011-exit.
134300     move     "LT CAPITAL"            to  wdbl-label.
134400     move     ds-lt-capital           to  ca910-value.
134500     move     "M"                     to  ca910-type.
134600     perform  ff011-print-one  thru  ff011-exit.
134700     move     "LT DEBT RATIO"         to  wdbl-label.
134800     move     ds-lt-debt-ratio-pct    to  ca910-value.
134900     move     "Q"                     to  ca910-type.
135000     perform  ff011-print-one  thru  ff011-exit.
135100*
135200*    Net income (type "M") and the three payback-years figures
135300*    (type "O", plain 2-decimal - these are not percentages).
135400*
135500     move     "NET INCOME"            to  wdbl-label.
135600     move     ds-net-income           to  ca910-value.
135700     move     "M"                     to  ca910-type.
135800     perform  ff011-print-one  thru  ff011-exit.
135900     move     "YEARS PAYBACK TOTAL"   to  wdbl-label.
136000     move     ds-years-payback-total  to  ca910-value.
136100     move     "O"                     to  ca910-type.
136200     perform  ff011-print-one  thru  ff011-exit.
136300     move     "YEARS PAYBACK LT"      to  wdbl-label.
136400     move     ds-years-payback-lt     to  ca910-value.
136500     move     "O"                     to  ca910-type.
136600     perform  ff011-print-one  thru  ff011-exit.
136700     move     "DEPRECIATION ADDBACK"  to  wdbl-label.
136800     move     ds-addback              to  ca910-value.
136900     move     "M"                     to  ca910-type.
137000     perform  ff011-print-one  thru  ff011-exit.
137100     move     "YEARS PAYBACK ADDBACK" to  wdbl-label.
137200     move     ds-years-payback-addback to ca910-value.
137300     move     "O"                     to  ca910-type.
137400     perform  ff011-print-one  thru  ff011-exit.
137500 ff010-exit.
137600     exit.
137700*
137800*
137900*    Caller already set WDBL-Label, CA910-Value and CA910-Type -
138000*    this paragraph only adds the CA910-Available flag (always "Y"
138100*    here, debt studies have no "N/A" case) and prints the line.
138200*
138300 ff011-print-one.
138400     move     "Y"  to  ca910-available.
138500     call     "ca910"  using  ca910-linkage.
138600     move     ca910-edited-out  to  wdbl-value.
138700     write    ca-print-record  from  ws-debt-line
138800              after advancing 1.
138900 ff011-exit.
139000     exit.
139100*
139200*    Segment flow - control break on SG-Segment-Name, SEGMENTS
139300*    already sorted name then year ascending within name, so a
139400*    change of name is the only signal needed to close one
139500*    segment's series and start the next; there is no keyed
139600*    re-read against SEGMENTS for any one symbol's segment list.
139700*
139800 gg000-main-line.
139900     perform  gg010-read-segment  thru  gg010-exit.
140000 gg000-loop.
140100     if       sg-eof
140200              go to gg000-flush.
140300*
140400*    WS-Seg-Count = zero only on the very first record read,
140500*    before any segment name has been seen yet - the break must
140600*    not fire then, or GG020 would be called with an empty table.
140700*
140800     if       ws-seg-count not = zero
140900        and   sg-segment-name not = ws-prev-segment-name
141000              perform gg020-break thru gg020-exit
141100              move zero to ws-seg-count.
141200     move     sg-segment-name  to  ws-prev-segment-name.
141300     add      1  to  ws-seg-count.
141400     set      ws-seg-idx  to  ws-seg-count.
141500     move     sg-year      to  ws-seg-year (ws-seg-idx).
141600     move     sg-revenue   to  ws-seg-revenue (ws-seg-idx).
141700     perform  gg010-read-segment  thru  gg010-exit.
141800     go       to gg000-loop.
141900 gg000-flush.
142000*
142100*    End of file reached mid-segment - the last name's years are
142200*    still sitting in WS-Seg-Table and need the same break logic
142300*    the name-change test above would otherwise have triggered.
142400*
142500     if       ws-seg-count not = zero
142600              perform gg020-break thru gg020-exit.
142700 gg000-exit.
142800     exit.
142900*
143000 gg010-read-segment.
143100     read     ca-segment-file
143200              at end move "Y" to ws-sg-eof-sw.
143300 gg010-exit.
143400     exit.
143500*
143600*    One segment's years are complete - build its (year, revenue)
143700*    series into CA900-Linkage the same way EE010 builds a metric
143800*    series, then call CA900 for the revenue CAGR (BUSINESS RULES
143900*    U1), write the SC- record and print the segment's report
144000*    line.
144100*
144200 gg020-break.
144300     add      1  to  ca-segments-read.
144400     move     zero  to  ca900-count.
144500     move     1     to  w00-yr-idx.
144600 gg021-seg-series-loop.
144700     if       w00-yr-idx > ws-seg-count
144800              go to gg021-exit.
144900*
145000*    Skip a zero-revenue year the same way EE010 skips a zero
145100*    table entry - a segment reporting no revenue in a given year
145200*    should not anchor or break the CAGR calculation.
145300*
145400     if       ws-seg-revenue (w00-yr-idx) not = zero
145500              add 1 to ca900-count
145600              set ca900-idx to ca900-count
145700              move ws-seg-year (w00-yr-idx)
145800                   to ca900-year (ca900-idx)
145900              move ws-seg-revenue (w00-yr-idx)
146000                   to ca900-value (ca900-idx).
146100     add      1  to  w00-yr-idx.
146200     go       to gg021-seg-series-loop.
146300 gg021-exit.
146400     move     ca-symbol            to  sc-symbol.
146500     move     ws-prev-segment-name to  sc-segment-name.
146600*
146700*    Fewer than two usable years means no CAGR can be struck at
146800*    all (CA900 itself guards on CA900-Count < 2, but checking
146900*    here too avoids the CALL and lets SC-Valid-Flag default
147000*    straight to "N" for the print line's "N/A" case).
147100*
147200     if       ca900-count < 2
147300              move zero to sc-cagr-pct
147400              move "N"  to sc-valid-flag
147500     else
147600              call "ca900" using ca900-linkage
147700              compute sc-cagr-pct rounded = ca900-cagr-pct
147800              move ca900-valid-flag to sc-valid-flag.
147900     if       sc-valid-flag = "Y"
148000              add 1 to ca-segments-valid.
148100     write    ca-segment-cagr-record.
148200     perform  gg030-print-segment  thru  gg030-exit.
148300 gg020-exit.
148400     exit.
148500*
148600*    One line per segment under the "REVENUE SEGMENT CAGR" heading
148700*    - the heading itself prints once only, gated on
148800*    CA-Segments-Read being exactly 1 so it does not repeat ahead
148900*    of every segment.
149000*
149100 gg030-print-segment.
149200     if       ca-segments-read = 1
149300              write ca-print-record from ws-blank-line
149400                    after advancing 1
149500              write ca-print-record from ws-segment-head-line
149600                    after advancing 1.
149700     move     spaces  to  ws-segment-line.
149800     move     sc-segment-name  to  wsl-name.
149900*
150000*    SC-Cagr-Pct already carries the RECORD LAYOUTS' x100 scaling,
150100*    so CA910 is called with type "Q" (edit only, no re-scaling)
150200*    rather than "P" - see CA910 changes, 14/03/06, for the bug
150300*    this fixed.
150400*
150500     if       sc-valid-flag = "Y"
150600              move sc-cagr-pct to ca910-value
150700              move "Q"         to ca910-type
150800              move "Y"         to ca910-available
150900              call "ca910" using ca910-linkage
151000              move ca910-edited-out to wsl-cagr
151100     else
151200              move "N/A" to wsl-cagr.
151300     write    ca-print-record  from  ws-segment-line
151400              after advancing 1.
151500 gg030-exit.
151600     exit.
151700*
151800*    Footer line under the segment block - counts every segment
151900*    seen against how many produced a valid (two-or-more-year)
152000*    CAGR.
152100*
152200 gg050-print-seg-total.
152300     move     spaces       to  ws-segment-total-line.
152400     move     ca-segments-read   to  wstl-read.
152500     move     ca-segments-valid  to  wstl-valid.
152600     write    ca-print-record  from  ws-segment-total-line
152700              after advancing 1.
152800 gg050-exit.
152900     exit.
153000*
153100*
153200*    Three run-total lines at the foot of the report - records
153300*    read from YEARLYFIN, years actually processed (the two can
153400*    differ if a bad or duplicate year were ever skipped, though
153500*    DD000 today has no skip logic) and segments processed.
153600*
153700 hh000-trailer.
153800     write    ca-print-record  from  ws-blank-line
153900              after advancing 1.
154000     move     spaces  to  ws-trailer-line.
154100     move     "RECORDS READ"       to  wtl-label.
154200     move     ca-records-read      to  wtl-value.
154300     write    ca-print-record  from  ws-trailer-line
154400              after advancing 1.
154500     move     spaces  to  ws-trailer-line.
154600     move     "YEARS PROCESSED"    to  wtl-label.
154700     move     ws-year-count        to  wtl-value.
154800     write    ca-print-record  from  ws-trailer-line
154900              after advancing 1.
155000     move     spaces  to  ws-trailer-line.
155100     move     "SEGMENTS PROCESSED" to  wtl-label.
155200     move     ca-segments-read     to  wtl-value.
155300     write    ca-print-record  from  ws-trailer-line
155400              after advancing 1.
155500 hh000-exit.
155600     exit.
155700*
155800*
155900*    Close every file this run opened - two inputs and five
156000*    outputs, same set BB000 opened.
156100*
156200 zz000-close-files.
156300     close    ca-yearly-fin-file
156400              ca-segment-file
156500              ca-derived-year-file
156600              ca-characteristics-file
156700              ca-segment-cagr-file
156800              ca-debt-study-file
156900              ca-print-file.
157000 zz000-exit.
157100     exit.
