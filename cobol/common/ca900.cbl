000100*****************************************************************
000200*                                                                *
000300*                  C A G R   C A L C U L A T I O N               *
000400*            Compound Annual Growth Rate Engine                 *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*
001000 program-id.             ca900.
001100*
001200 author.                 V B Coen FBCS, FIDM, FIDPM.
001300*
001400 installation.           Applewood Computers Accounting System.
001500*
001600 date-written.           10/12/1984.
001700*
001800 date-compiled.
001900*
002000 security.               Copyright (C) 1984, Vincent Bryan Coen.
002100*                         Distributed under the GNU General Public
002200*                         License.  See the file COPYING for
002300*                         details.
002400*
002500*    remarks.            Compound annual growth rate over a
002600*                         (year, value) run, skipping forward
002700*                         past leading non-positive values, per
002800*                         BUSINESS RULES U1.  Used by CA010 for
002900*                         every CAGR field in the CHARACTERISTICS,
003000*                         SEGMENT-CAGR and heading blocks.
003100*
003200*    version.            1.00 of 10/12/1984.
003300*
003400* changes:
003500* 10/12/84 vbc - Created for the ACM Company Analysis suite.
003600* 04/01/85 vbc - Added the leading-non-positive skip loop, first
003700*   cut stopped at entry 1 only and missed the "skip forward"
003800*   case required when the series opens on a loss year.
003900* 18/02/85 vbc - CAGR now computed with the ** operator in one
004000*   COMPUTE, replacing the two-step log/antilog working area -
004100*   simpler and no loss of the 0.01 point precision goal.
004200* 21/01/98 vbc - Y2K: w00-periods is a year subtraction only, no
004300*   two-digit year math anywhere in this routine - no change
004400*   needed, logged for the audit trail.
004420* 07/09/09 hr  - req 5180: reviewed w00-periods span on the 25
004440*   year back-file conversion - PIC S9(3) COMP holds it with
004460*   room to spare, no field change, noted for the audit trail.
004500*
004600******************************************************************
004700*
004800* Copyright Notice.
004900* ****************
005000*
005100* This notice supersedes all prior copyright notices.
005200*
005300* This program is part of the ACM Company Analysis batch system
005400* and is Copyright (c) Vincent B Coen, 1984 and later.
005500*
005600* This program is free software; you can redistribute it and/or
005700* modify it under the terms of the GNU General Public License as
005800* published by the Free Software Foundation; version 3 and later.
005900*
006000* This program is distributed in the hope that it will be useful,
006100* but WITHOUT ANY WARRANTY; without even the implied warranty of
006200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
006300* GNU General Public License for more details.
006400*
006500******************************************************************
006600*
006700 environment             division.
006800 configuration           section.
006900 special-names.
007000     c01 is top-of-form.
007100*
007200 input-output            section.
007300*
007400 data                    division.
007500 working-storage section.
007600*
007700 01  ws-cagr-work.
007800     03  w00-begin-value          pic s9(13)v9999.
007900     03  w00-end-value            pic s9(13)v9999.
008000     03  w00-begin-year           pic 9(4).
008100     03  w00-end-year             pic 9(4).
008200     03  w00-ratio                pic s9(5)v9(9).
008300     03  w00-exponent             pic s9v9999.
008400     03  w00-cagr-raw             pic s9(5)v9(9).
008500     03  filler                  pic x(08).
008600*
008700 01  w00-years-view  redefines  ws-cagr-work.
008800     03  w00-begin-value-a        pic x(18).
008900     03  w00-end-value-a          pic x(18).
009000     03  w00-begin-year-a         pic x(04).
009100     03  w00-end-year-a           pic x(04).
009200     03  filler                  pic x(24).
009300*
009400 01  ws-scan-switches.
009500     03  ws-found-begin           pic x         value "N".
009600         88  ws-begin-found                     value "Y".
009700     03  ws-enough-points         pic x         value "N".
009750         88  ws-points-ok                       value "Y".
009770     03  filler                  pic x(01).
009900 01  ws-scan-switches-alpha  redefines  ws-scan-switches
010000                                pic xxx.
010100*
010200 77  w00-periods               pic s9(3)      comp.
010220 77  w00-periods-alpha  redefines  w00-periods
010240                                pic x(02).
010300 77  w00-scan-idx              pic 9(2)       comp.
010400 77  w00-last-idx              pic 9(2)       comp.
010500*
010600 linkage section.
010700*
010800 copy  "wsca900.cob".
010900*
011000 procedure division  using  ca900-linkage.
011100*
011200 aa000-main-line.
011300     move     "N"  to ca900-valid-flag.
011400     move     zero to ca900-cagr-pct.
011500*
011600     if       ca900-count < 2
011700              go to main-exit.
011800*
011900     move     ca900-count to w00-last-idx.
012000     move     "N" to ws-found-begin.
012100     move     1   to w00-scan-idx.
012200*
012300*    Skip forward past leading entries whose value is not greater
012400*    than zero - BUSINESS RULES U1 step 2.
012500*
012600 aa010-find-begin.
012700     if       w00-scan-idx > w00-last-idx
012800              go to aa010-exit.
012900*
013000     if       ca900-value (w00-scan-idx) > zero
013100              move "Y" to ws-found-begin
013200              set  ca900-idx to w00-scan-idx
013300              go to aa010-exit.
013400*
013500     add      1 to w00-scan-idx.
013600     go       to aa010-find-begin.
013700*
013800 aa010-exit.
013900     if       not ws-begin-found
014000              go to main-exit.
014100*
014200     move     ca900-year  (ca900-idx)   to w00-begin-year.
014300     move     ca900-value (ca900-idx)   to w00-begin-value.
014400     move     ca900-year  (w00-last-idx) to w00-end-year.
014500     move     ca900-value (w00-last-idx) to w00-end-value.
014600*
014700     compute  w00-periods = w00-end-year - w00-begin-year.
014800*
014900     if       w00-begin-value <= zero
015000        or    w00-end-value   <= zero
015100        or    w00-periods     <= zero
015200              go to main-exit.
015300*
015400*    CAGR = (end / begin) ** (1 / periods) - 1, per BUSINESS
015500*    RULES U1 step 5 - the ** operator does the root directly,
015600*    no FUNCTION needed.
015700*
015800     compute  w00-ratio    rounded =
015850              w00-end-value / w00-begin-value.
015900     compute  w00-exponent rounded = 1 / w00-periods.
016000     compute  w00-cagr-raw rounded =
016100              (w00-ratio ** w00-exponent) - 1.
016200*
016300     compute  ca900-cagr-pct rounded = w00-cagr-raw * 100.
016400     move     "Y" to ca900-valid-flag.
016500*
016600 main-exit.
016700     exit     program.
016800
