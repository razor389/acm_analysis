000100*****************************************************************
000200*                                                                *
000300*               N U M B E R   F O R M A T T I N G               *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             ca910.
001000*
001100 author.                 V B Coen FBCS, FIDM, FIDPM.
001200*
001300 installation.           Applewood Computers Accounting System.
001400*
001500 date-written.           12/12/1984.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (C) 1984, Vincent Bryan Coen.
002000*                         Distributed under the GNU General Public
002100*                         License.  See the file COPYING for
002200*                         details.
002300*
002400*    remarks.            Formats a percent, money or plain value
002500*                         into a display field for CA010's print
002600*                         paragraphs, per BUSINESS RULES U3.
002700*
002800*    version.            1.00 of 12/12/1984.
002900*
003000* changes:
003100* 12/12/84 vbc - Created for the ACM Company Analysis suite.
003200* 09/01/85 vbc - Added the 100,000 magnitude test for money fields
003300*   to switch to integer millions, missed on first cut.
003400* 26/01/85 vbc - CA910-Type now checked against ws-valid-types via
003500*   SEARCH - an unrecognised type now falls through to plain
003600*   2-decimal formatting instead of leaving the field blank.
003700* 22/01/98 vbc - Y2K: no date fields in this routine, reviewed and
003800*   logged for the audit trail only.
003850* 14/03/06 jkt - req 4471: added CA910-Type "Q" - CH-, DS- and
003860*   SC-Cagr-Pct fields already carry the x100 scaling the record
003870*   layouts require, so type "P"'s compute was doubling them on
003880*   every characteristics/debt/segment line.  "Q" edits the
003890*   value as handed in and just appends the "%" - CA010 changed
003895*   to pass "Q" wherever the source field is already scaled.
003900*
004000******************************************************************
004100*
004200* Copyright Notice.
004300* ****************
004400*
004500* This notice supersedes all prior copyright notices.
004600*
004700* This program is part of the ACM Company Analysis batch system
004800* and is Copyright (c) Vincent B Coen, 1984 and later.
004900*
005000* This program is free software; you can redistribute it and/or
005100* modify it under the terms of the GNU General Public License as
005200* published by the Free Software Foundation; version 3 and later.
005300*
005400* This program is distributed in the hope that it will be useful,
005500* but WITHOUT ANY WARRANTY; without even the implied warranty of
005600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
005700* GNU General Public License for more details.
005800*
005900******************************************************************
006000*
006100 environment             division.
006200 configuration           section.
006300 special-names.
006400     c01 is top-of-form.
006500*
006600 input-output            section.
006700*
006800 data                    division.
006900 working-storage section.
007000*
007100 01  ws-data.
007150     03  ws-valid-types           pic x(4)      value "PMOQ".
007300     03  filler  redefines  ws-valid-types.
007400         05  ws-valid-type-tab    pic x         occurs 4
007500                                  indexed by ws-type-idx.
007550     03  filler                  pic x(10).
007600*
007650 77  ws-matched-type              pic x         value space.
007800*
007900 01  ws-format-work.
008000     03  w00-abs-value            pic s9(13)v9999.
008100     03  w00-scaled-value         pic s9(13)v99    comp-3.
008200     03  w00-millions-value       pic s9(13)       comp-3.
008250     03  filler                   pic x(08).
008280 01  w00-abs-value-alpha  redefines  w00-abs-value
008290                                pic x(17).
008300 01  w00-scaled-value-alpha  redefines  w00-scaled-value
008400                                pic x(08).
008500 01  w00-millions-value-alpha  redefines  w00-millions-value
008600                                pic x(07).
008700*
008800 01  ws-edit-fields.
008900     03  w00-pct-edit             pic zzz9.99.
009000     03  w00-money-edit           pic z(10)9.99-.
009100     03  w00-millions-edit        pic z(10)9-.
009200     03  w00-plain-edit           pic z(10)9.99-.
009250     03  filler                   pic x(06).
009300*
009400 linkage section.
009500*
009600 copy  "wsca910.cob".
009700*
009800 procedure division  using  ca910-linkage.
009900*
010000 aa000-main-line.
010100     move     spaces to ca910-edited-out.
010200*
010300     if       ca910-available not = "Y"
010400              go to main-exit.
010500*
010600     set      ws-type-idx to 1.
010700     search   ws-valid-type-tab
010800              at end       move "O" to ws-matched-type
010900              when ws-valid-type-tab (ws-type-idx) = ca910-type
011000                           move ca910-type to ws-matched-type.
011100*
011200     if       ws-matched-type = "P"
011300              go to aa010-format-percent.
011400*
011500     if       ws-matched-type = "Q"
011550              go to aa011-format-scaled-pct.
011600     if       ws-matched-type = "M"
011700              go to aa020-format-money.
011800*
011900     go       to aa030-format-plain.
011950*
012000 aa010-format-percent.
012100*
012200*    Percent: value x 100 with 2 decimals and trailing "%", per
012300*    BUSINESS RULES U3.  Caller's CA910-Value here is a raw ratio
012400*    (e.g. 0.1234), not yet scaled.
012500*
012600     compute  w00-pct-edit rounded = ca910-value * 100.
012700     string   w00-pct-edit delimited by size
012800              "%"           delimited by size
012900              into ca910-edited-out.
012950     go       to main-exit.
012960*
012970 aa011-format-scaled-pct.
012980*
012990*    Percent, already carrying the RECORD LAYOUTS' x100 scaling
012995*    (CH-, DS-...-Ratio-Pct, SC-Cagr-Pct all store 12.34 meaning
012996*    12.34%) - edit as-is and append "%", do not scale again.
012997*    See CA910 changes, 14/03/06.
012998*
012999     move     ca910-value to w00-pct-edit.
013000     string   w00-pct-edit delimited by size
013010              "%"           delimited by size
013020              into ca910-edited-out.
013030     go       to main-exit.
013040*
013100 aa020-format-money.
013200*
013300*    Money with magnitude over 100,000: integer millions,
013400*    truncated, no decimals; otherwise 2 decimals.
013500*
013600     if       ca910-value < zero
013700              compute w00-abs-value = ca910-value * -1
013800     else
013900              move    ca910-value to w00-abs-value.
014000*
014100     if       w00-abs-value > 100000
014200              go to aa021-millions.
014300*
014400     move     ca910-value to w00-money-edit.
014500     move     w00-money-edit to ca910-edited-out.
014600     go       to main-exit.
014700*
014800 aa021-millions.
014900     compute  w00-millions-value = ca910-value / 1000000.
015000     move     w00-millions-value to w00-millions-edit.
015100     move     w00-millions-edit  to ca910-edited-out.
015200     go       to main-exit.
015300*
015400 aa030-format-plain.
015500     move     ca910-value to w00-plain-edit.
015600     move     w00-plain-edit to ca910-edited-out.
015700*
015800 main-exit.
015900     exit     program.
016000
