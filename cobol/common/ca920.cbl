000100*****************************************************************
000200*                                                                *
000300*             F I S C A L   Y E A R   D E R I V A T I O N       *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*
000900 program-id.             ca920.
001000*
001100 author.                 V B Coen FBCS, FIDM, FIDPM.
001200*
001300 installation.           Applewood Computers Accounting System.
001400*
001500 date-written.           05/12/1984.
001600*
001700 date-compiled.
001800*
001900 security.               Copyright (C) 1984, Vincent Bryan Coen.
002000*                         Distributed under the GNU General Public
002100*                         License.  See the file COPYING for
002200*                         details.
002300*
002400*    remarks.            Derives the most recently completed
002500*                         fiscal year from a fiscal year-end
002600*                         MM-DD and the run date, for use by
002700*                         CA010's company analysis heading and
002800*                         year-table filter.
002900*
003000*    version.            1.00 of 05/12/1984.
003100*
003200* changes:
003300* 05/12/84 vbc - Created for the ACM Company Analysis suite.
003400* 11/01/85 vbc - Added blank/invalid month-day test per BUSINESS
003500*   RULES - defaults to current year - 1 rather than abending.
003600* 20/01/98 vbc - Y2K: confirmed ws-run-ccyy-disp is 9(4) CCYY
003700*   throughout, no two-digit year stored anywhere in this routine.
003750* 11/06/11 hr  - req 5602: confirmed fiscal year-end Feb 29 on a
003760*   non-leap year falls back to the blank/invalid test already
003770*   in INVALID-FYE - no change required, logged for the audit
003780*   trail.
003800*
003900******************************************************************
004000*
004100* Copyright Notice.
004200* ****************
004300*
004400* This notice supersedes all prior copyright notices.
004500*
004600* This program is part of the ACM Company Analysis batch
004700* system and is Copyright (c) Vincent B Coen, 1984 and later.
004800*
004900* This program is free software; you can redistribute it and/or
005000* modify it under the terms of the GNU General Public License as
005100* published by the Free Software Foundation; version 3 and later.
005200*
005300* This program is distributed in the hope that it will be useful,
005400* but WITHOUT ANY WARRANTY; without even the implied warranty of
005500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
005600* GNU General Public License for more details.
005700*
005800******************************************************************
005900*
006000 environment             division.
006100 configuration           section.
006200 special-names.
006300     c01 is top-of-form.
006400*
006500 input-output            section.
006600*
006700 data                    division.
006800 working-storage section.
006900*
007000 01  ws-data.
007100     03  ws-month-ok          pic x         value "N".
007200         88  ws-month-in-range              value "Y".
007300     03  ws-day-ok            pic x         value "N".
007400         88  ws-day-in-range                value "Y".
007500     03  ws-fye-block.
007600         05  ws-fye-month-disp    pic 99.
007700         05  ws-fye-day-disp      pic 99.
007800     03  ws-fye-alpha  redefines  ws-fye-block
007900                                pic x(4).
008000     03  ws-run-date-block.
008100         05  ws-run-ccyy-disp     pic 9(4).
008200         05  ws-run-mo-disp       pic 99.
008300         05  ws-run-dy-disp       pic 99.
008400     03  ws-run-date-alpha  redefines  ws-run-date-block
008500                                pic x(8).
008600     03  ws-fiscal-year-block.
008700         05  ws-fiscal-year-disp  pic 9(4).
008800     03  ws-fiscal-year-alpha  redefines  ws-fiscal-year-block
008900                                pic x(4).
009000     03  filler                  pic x(10).
009100*
009200 77  w00-prior-ccyy           pic 9(4)      comp.
009300*
009400 linkage section.
009500*
009600 copy  "wsca920.cob".
009700*
009800 procedure division  using  ca920-linkage.
009900*
010000     move     ca920-fye-month  to  ws-fye-month-disp.
010100     move     ca920-fye-day    to  ws-fye-day-disp.
010200     move     ca920-run-ccyy   to  ws-run-ccyy-disp.
010300     move     ca920-run-mo     to  ws-run-mo-disp.
010400     move     ca920-run-dy     to  ws-run-dy-disp.
010500*
010600     if       ws-fye-month-disp < 01 or > 12
010700        or    ws-fye-day-disp   < 01 or > 31
010800              go to invalid-fye.
010900*
011000     move     "Y" to ws-month-ok.
011100     move     "Y" to ws-day-ok.
011200     go       to derive-year.
011300*
011400 invalid-fye.
011500*
011600*    Blank or invalid fiscal year-end input - BUSINESS RULES U2
011700*    says to default to current year minus one, not to abend the
011800*    run.
011900*
012000     move     "N" to ws-month-ok.
012100     compute  w00-prior-ccyy = ws-run-ccyy-disp - 1.
012200     move     w00-prior-ccyy to ws-fiscal-year-disp.
012300     go       to set-result.
012400*
012500 derive-year.
012600*
012700*    If current (month, day) is on or after the fiscal year-end,
012800*    the current calendar year is the year just completed; before
012900*    it, the year just completed is the prior calendar year.
013000*
013100     if       ws-run-mo-disp > ws-fye-month-disp
013200              go to year-is-current.
013300*
013400     if       ws-run-mo-disp < ws-fye-month-disp
013500              go to year-is-prior.
013600*
013700     if       ws-run-dy-disp >= ws-fye-day-disp
013800              go to year-is-current
013900     else
014000              go to year-is-prior.
014100*
014200 year-is-current.
014300     move     ws-run-ccyy-disp to ws-fiscal-year-disp.
014400     go       to set-result.
014500*
014600 year-is-prior.
014700     compute  w00-prior-ccyy = ws-run-ccyy-disp - 1.
014800     move     w00-prior-ccyy to ws-fiscal-year-disp.
014900*
015000 set-result.
015100     move     ws-fiscal-year-disp to ca920-fiscal-year.
015200*
015300 main-exit.
015400     exit     program.
015500
