000100********************************************
000200*                                          *
000300*  Record Definition For Investment &      *
000400*   Statement Characteristics Output File  *
000500*     One Record Per Run - ACM (U5/U6)     *
000600********************************************
000700*  File size 200 bytes, line sequential.
000800*
000900* 26/11/84 vbc - Created.
001000* 03/12/84 vbc - Added statement (balance sheet) CAGRs for U6.
001100* 11/02/85 vbc - Added 5-year sales/SPS growth pair for U5.
001200*
001300 01  CA-Characteristics-Record.
001400     03  CH-Symbol                     pic x(10).
001500*
001600*  Investment characteristics - U5.
001700*
001800     03  CH-Growth-Oper-Eps-Pct        pic s9(3)v99.
001900     03  CH-Quality-Pct                pic s9(3)v99.
002000     03  CH-Avg-Div-Payout-Pct         pic s9(3)v99.
002100     03  CH-Avg-Buyback-Pct            pic s9(3)v99.
002200     03  CH-Growth-Rev-Pct             pic s9(3)v99.
002300     03  CH-Growth-Sps-Pct             pic s9(3)v99.
002400     03  CH-Growth-Rev-5Y-Pct          pic s9(3)v99.
002500     03  CH-Growth-Sps-5Y-Pct          pic s9(3)v99.
002600*
002700*  Profit-description & balance-sheet characteristics - U6.
002800*
002900     03  CH-Cagr-Tot-Expenses-Pct      pic s9(3)v99.
003000     03  CH-Cagr-Ebitda-Pct            pic s9(3)v99.
003100     03  CH-Cagr-Fcf-Pct               pic s9(3)v99.
003200     03  CH-Cagr-Oper-Earn-Pct         pic s9(3)v99.
003300     03  CH-Cagr-Earnings-Pct          pic s9(3)v99.
003400     03  CH-Cagr-Cost-Rev-Pct          pic s9(3)v99.
003500     03  CH-Cagr-Rnd-Pct               pic s9(3)v99.
003600     03  CH-Cagr-Sga-Pct               pic s9(3)v99.
003700     03  CH-Cagr-Assets-Pct            pic s9(3)v99.
003800     03  CH-Cagr-Liabs-Pct             pic s9(3)v99.
003900     03  CH-Cagr-Equity-Pct            pic s9(3)v99.
004000     03  filler                        pic x(100).
004100*
004200
