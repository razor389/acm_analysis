000100********************************************
000200*                                          *
000300*  Record Definition For Debt-Level        *
000400*     Studies Output File - One Per Run    *
000500*     From Latest Year - ACM (U7)          *
000600********************************************
000700*  File size 140 bytes, line sequential.
000800*
000900* 28/11/84 vbc - Created.
001000* 05/12/84 vbc - Added addback payback years field.
001100*
001200 01  CA-Debt-Study-Record.
001300     03  DS-Symbol                     pic x(10).
001400     03  DS-Total-Debt                 pic s9(13)v99.
001500     03  DS-Total-Capital              pic s9(13)v99.
001600     03  DS-Total-Debt-Ratio-Pct       pic s9(3)v99.
001700     03  DS-Lt-Debt                    pic s9(13)v99.
001800     03  DS-Lt-Capital                 pic s9(13)v99.
001900     03  DS-Lt-Debt-Ratio-Pct          pic s9(3)v99.
002000     03  DS-Net-Income                 pic s9(13)v99.
002100     03  DS-Years-Payback-Total        pic s9(3)v99.
002200     03  DS-Years-Payback-Lt           pic s9(3)v99.
002300     03  DS-Addback                    pic s9(13)v99.
002400     03  DS-Years-Payback-Addback      pic s9(3)v99.
002500     03  filler                        pic x(15).
002600*
002700
