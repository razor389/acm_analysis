000100********************************************
000200*                                          *
000300*  Record Definition For Derived Year      *
000400*     Output File - One Per Input Year     *
000500*     ACM Company Analysis (U4)            *
000600********************************************
000700*  File size 120 bytes, line sequential.
000800*
000900* 25/11/84 vbc - Created.
001000* 02/02/85 vbc - Added Oper/Earn pct of revenue for U4.
001100*
001200 01  CA-Derived-Year-Record.
001300     03  DY-Symbol                pic x(10).
001400     03  DY-Year                  pic 9(4).
001500     03  DY-Pe-Ratio              pic s9(5)v99.
001600     03  DY-Sales-Per-Share       pic s9(5)v9999.
001700     03  DY-Tax-Rate-Pct          pic s9(3)v99.
001800     03  DY-Total-Expenses        pic s9(13)v99.
001900     03  DY-Deprec-Pct            pic s9(3)v99.
002000     03  DY-Book-Value-Ps         pic s9(5)v9999.
002100     03  DY-Roe-Pct               pic s9(3)v99.
002200     03  DY-Avg-Div-Yield-Pct     pic s9(3)v99.
002300     03  DY-Buyback               pic s9(13)v99.
002400     03  DY-Oper-Earn-Pct-Rev     pic s9(3)v99.
002500     03  DY-Earn-Pct-Rev          pic s9(3)v99.
002600     03  filler                   pic x(21).
002700*
