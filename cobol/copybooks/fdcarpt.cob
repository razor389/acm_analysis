000100********************************************
000200*                                          *
000300*  Print File Record - ACM Company         *
000400*     Analysis Report (U8), 132 cols       *
000500********************************************
000600*
000700* 29/11/84 vbc - Created.
000800*
000900 01  CA-Print-Record               pic x(132).
001000*
001100
