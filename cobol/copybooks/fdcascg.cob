000100********************************************
000200*                                          *
000300*  Record Definition For Segment CAGR      *
000400*     Output File - One Per Distinct       *
000500*     Segment Name - ACM Analysis (U5/U6)  *
000600********************************************
000700*  File size 60 bytes, line sequential.
000800*
000900* 27/11/84 vbc - Created.
001000*
001100 01  CA-Segment-Cagr-Record.
001200     03  SC-Symbol                pic x(10).
001300     03  SC-Segment-Name          pic x(30).
001400     03  SC-Cagr-Pct              pic s9(3)v99.
001500     03  SC-Valid-Flag            pic x(1).
001600     03  filler                   pic x(14).
001700*
001800
