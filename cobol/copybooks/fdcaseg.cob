000100********************************************
000200*                                          *
000300*  Record Definition For Revenue Segment   *
000400*           Input File                     *
000500*     Sorted Seg-Name, Year ascending      *
000600*     within name, ACM Analysis (U5/U6)    *
000700********************************************
000800*  File size 60 bytes, line sequential.
000900*
001000* 24/11/84 vbc - Created.
001100*
001200 01  CA-Segment-Record.
001300     03  SG-Symbol               pic x(10).
001400     03  SG-Year                 pic 9(4).
001500     03  SG-Segment-Name         pic x(30).
001600     03  SG-Revenue              pic s9(13)v99.
001700     03  filler                  pic x(1).
001800*
001900
