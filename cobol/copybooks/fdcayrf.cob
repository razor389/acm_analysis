000100********************************************
000200*                                          *
000300*  Record Definition For Yearly Financial  *
000400*           Input File                     *
000500*     Uses YF-Year ascending, one per      *
000600*     fiscal year, ACM Analysis (U4)       *
000700********************************************
000800*  File size 420 bytes, line sequential.
000900*
001000* Zero in any amount field means "not available" for that
001100* year - excluded from averages & from CAGR series (see ca900).
001200*
001300* 24/11/84 vbc - Created.
001400* 09/01/85 vbc - Added Op-Margin, cost/RnD/SGA for U4/U6.
001500* 14/03/98 vbc - Y2K check: YF-Year is already 9(4), no chg.
001600*
001700 01  CA-Yearly-Fin-Record.
001800     03  YF-Symbol                pic x(10).
001900     03  YF-Year                  pic 9(4).
002000     03  YF-Net-Income            pic s9(13)v99.
002100     03  YF-Diluted-Eps           pic s9(5)v9999.
002200     03  YF-Operating-Eps         pic s9(5)v9999.
002300     03  YF-Avg-Price             pic s9(5)v9999.
002400     03  YF-Price-Low             pic s9(5)v9999.
002500     03  YF-Price-High            pic s9(5)v9999.
002600     03  YF-Dividends-Paid        pic s9(13)v99.
002700     03  YF-Dividends-Per-Share   pic s9(5)v9999.
002800     03  YF-Shares-Outstanding    pic s9(15).
002900     03  YF-Shareholder-Equity    pic s9(13)v99.
003000     03  YF-Long-Term-Debt        pic s9(13)v99.
003100     03  YF-Short-Term-Debt       pic s9(13)v99.
003200     03  YF-Revenues              pic s9(13)v99.
003300     03  YF-Pretax-Income         pic s9(13)v99.
003400     03  YF-Provision-Taxes       pic s9(13)v99.
003500     03  YF-Operating-Margin      pic s9(3)v9999.
003600     03  YF-Cost-Of-Revenue       pic s9(13)v99.
003700     03  YF-Research-Dev          pic s9(13)v99.
003800     03  YF-Sell-Gen-Admin        pic s9(13)v99.
003900     03  YF-Ebitda                pic s9(13)v99.
004000     03  YF-Depreciation          pic s9(13)v99.
004100     03  YF-Free-Cash-Flow        pic s9(13)v99.
004200     03  YF-Operating-Earnings    pic s9(13)v99.
004300     03  YF-Total-Assets          pic s9(13)v99.
004400     03  YF-Total-Liabilities     pic s9(13)v99.
004500     03  filler                   pic x(75).
004600*
004700
