000100* 26/11/84 vbc - Created, ACM Analysis Characteristics file.
000200     select CA-Characteristics-File  assign CHARSOUT
000300                      organization  line sequential
000400                      file status   WS-Ch-Status.
000500*
000600
