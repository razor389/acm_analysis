000100* 28/11/84 vbc - Created, ACM Analysis Debt-Study output file.
000200     select CA-Debt-Study-File   assign  DEBTSTDY
000300                      organization  line sequential
000400                      file status   WS-Ds-Status.
000500*
000600
