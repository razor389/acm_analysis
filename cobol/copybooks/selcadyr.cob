000100* 25/11/84 vbc - Created, ACM Analysis Derived-Year output file.
000200     select CA-Derived-Year-File  assign DERIVEDYR
000300                      organization  line sequential
000400                      file status   WS-Dy-Status.
000500*
000600
