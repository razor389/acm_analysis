000100* 29/11/84 vbc - Created, ACM Analysis print file, 132 bytes.
000200     select CA-Print-File        assign  CAPRINT
000300                      organization  line sequential
000400                      file status   WS-Pr-Status.
000500*
000600
