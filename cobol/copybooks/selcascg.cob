000100* 27/11/84 vbc - Created, ACM Analysis Segment-CAGR output file.
000200     select CA-Segment-Cagr-File  assign SEGCAGRS
000300                      organization  line sequential
000400                      file status   WS-Sc-Status.
000500*
000600
