000100* 24/11/84 vbc - Created, ACM Analysis Segment input file.
000200     select CA-Segment-File      assign  SEGMENTS
000300                      organization  line sequential
000400                      file status   WS-Sg-Status.
000500*
000600
