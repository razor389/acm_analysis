000100* 24/11/84 vbc - Created, ACM Analysis Yearly-Fin input file.
000200     select CA-Yearly-Fin-File  assign  YEARLYFIN
000300                      organization  line sequential
000400                      file status   WS-Yf-Status.
000500*
000600
