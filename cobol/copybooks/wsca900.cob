000100*****************************************************
000200*                                                   *
000300*  Linkage For CA900 - CAGR Engine                 *
000400*    Caller loads CA900-Series/CA900-Count with a  *
000500*    (year, value) run, years ascending, and gets  *
000600*    back CA900-Cagr-Pct / CA900-Valid-Flag.        *
000700*                                                   *
000800*****************************************************
000900*
001000* 05/12/84 vbc - Created.
001100*
001200 01  CA900-Linkage.
001300     05  CA900-Series.
001400         10  CA900-Entry  occurs 50 times indexed by CA900-Idx.
001500             15  CA900-Year              pic 9(4).
001600             15  CA900-Value             pic s9(13)v9999.
001700     05  CA900-Count                     pic 9(2)      comp.
001800     05  CA900-Cagr-Pct                  pic s9(3)v9999.
001900     05  CA900-Valid-Flag                pic x.
002000     05  filler                          pic x(04).
002100*
002200
