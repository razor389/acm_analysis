000100*****************************************************
000200*                                                   *
000300*  Linkage For CA910 - Number Formatting            *
000400*    Caller sets CA910-Value/CA910-Type/            *
000500*    CA910-Available and gets back an edited        *
000600*    display field ready to MOVE into a print       *
000700*    line.                                          *
000800*                                                   *
000900*****************************************************
001000*
001100* 06/12/84 vbc - Created.
001200* 22/01/85 vbc - Widened CA910-Edited-Out from x(12) to x(15) -
001300*   Z(12)9.99- expenses/buyback columns did not fit.
001400*
001500 01  CA910-Linkage.
001600     05  CA910-Value                     pic s9(13)v9999.
001700     05  CA910-Type                      pic x.
001800*                                    'P'=pct(raw) 'Q'=pct(x100)
001850*                                    'M'=money 'O'=other
002000     05  CA910-Available                 pic x.
002100*                                    'Y' or 'N', set by caller
002300*                                    per BUSINESS RULES unavail
002400     05  CA910-Edited-Out                pic x(15).
002500     05  filler                          pic x(04).
002600*
002700
