000100*****************************************************
000200*                                                   *
000300*  Linkage For CA920 - Fiscal Year Derivation       *
000400*                                                   *
000500*****************************************************
000600*
000700* 07/12/84 vbc - Created.
000800*
000900 01  CA920-Linkage.
001000     05  CA920-Fye-Month                 pic 99        comp.
001100     05  CA920-Fye-Day                   pic 99        comp.
001200     05  CA920-Run-Date.
001300         10  CA920-Run-Ccyy              pic 9(4).
001400         10  CA920-Run-Mo                pic 99.
001500         10  CA920-Run-Dy                pic 99.
001600     05  CA920-Fiscal-Year               pic 9(4)      comp.
001700     05  filler                          pic x(04).
001800*
001900
