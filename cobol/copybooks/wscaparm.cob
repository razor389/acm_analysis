000100*****************************************************
000200*                                                   *
000300*  Working-Storage Run-Control Block For Company   *
000400*    Analysis - symbol under analysis, fiscal      *
000500*    year-end constant and run date.               *
000600*                                                   *
000700*  This run has no parameter file of its own - the *
000800*    symbol arrives on the CHAINING clause from the *
000900*    job step, the fiscal year-end is a site        *
001000*    constant until a param file is asked for.      *
001100*                                                   *
001200*****************************************************
001300*
001400* 24/11/84 vbc - Created.
001500* 03/12/84 vbc - Added WS-Ca-Fye-Month/Day as separate fields, was
001600*   one PIC 9(4) MMDD, split for the call to CA920.
001700* 11/02/85 vbc - Added WS-Ca-Records-Read/Years-Processed/
001800*   Segments-Processed for the HH000 trailer line.
001900* 20/01/98 vbc - Y2K: WS-Ca-Run-Date widened to 9(8) CCYYMMDD
002000*   at the 1998 date review, was 9(6) YYMMDD.
002100*
002200 01  CA-Run-Control.
002300     05  CA-Symbol                       pic x(10).
002400     05  CA-Fye-Block.
002500         10  CA-Fye-Month                pic 99        comp.
002600*                                           def 12
002700         10  CA-Fye-Day                  pic 99        comp.
002800*                                           def 31
002900     05  CA-Fye-Block-Alpha  redefines CA-Fye-Block
003000                                        pic x(02).
003100     05  CA-Run-Date.
003200         10  CA-Run-Date-Ccyy            pic 9(4).
003300         10  CA-Run-Date-Mo              pic 99.
003400         10  CA-Run-Date-Dy              pic 99.
003500     05  CA-Current-Fiscal-Year          pic 9(4)      comp.
003600     05  CA-First-Year                   pic 9(4)      comp.
003700     05  CA-Last-Year                    pic 9(4)      comp.
003800     05  CA-Records-Read                 pic 9(5)      comp.
003900     05  CA-Years-Processed              pic 9(3)      comp.
004000     05  CA-Segments-Read                pic 9(3)      comp.
004100     05  CA-Segments-Valid               pic 9(3)      comp.
004200     05  filler                          pic x(20).
004300*
004400
