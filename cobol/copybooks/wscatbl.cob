000100*****************************************************
000200*                                                   *
000300*  Working-Storage Table For Company Analysis      *
000400*    In-Storage Year Table & Characteristics       *
000500*    Accumulators - built by DD020, read by        *
000600*    EE000 and FF000.                              *
000700*                                                   *
000800*****************************************************
000900*
001000* 24/11/84 vbc - Created, max 50 years per run (see BATCH FLOW
001100*   step 2) - one CA-Year-Entry per fiscal year read from
001200*   CA-Yearly-Fin-File.
001300* 02/12/84 vbc - Added CAYR-Buyback, CAYR-Div-Payout-Pct, computed
001400*   once in DD020 so EE030 does not re-read the input file.
001500* 15/01/85 vbc - Added CAYR-Year-Alpha redefinition, same
001600*   numeric-to-alpha idiom as WS-Year-Disp-Alpha in CC000, for
001650*   any print paragraph that STRINGs a table year directly.
001700* 19/01/98 vbc - Y2K: CAYR-Year stays 9(4) CCYY, was already safe,
001800*   comment added for the audit trail only.
001900*
002000 01  CA-Year-Table.
002100     05  CA-Year-Entry  occurs 50 times indexed by CA-Yr-Idx.
002200         10  CAYR-Year                  pic 9(4).
002300         10  CAYR-Year-Alpha  redefines CAYR-Year
002400                                        pic x(4).
002500         10  CAYR-Net-Income             pic s9(13)v99.
002600         10  CAYR-Diluted-Eps            pic s9(5)v9999.
002700         10  CAYR-Operating-Eps          pic s9(5)v9999.
002800         10  CAYR-Avg-Price              pic s9(5)v9999.
002900         10  CAYR-Div-Per-Share          pic s9(5)v9999.
003000         10  CAYR-Shares-Outstanding     pic s9(15).
003100         10  CAYR-Equity                 pic s9(13)v99.
003200         10  CAYR-Revenues               pic s9(13)v99.
003300         10  CAYR-Total-Expenses         pic s9(13)v99.
003400         10  CAYR-Ebitda                 pic s9(13)v99.
003500         10  CAYR-Free-Cash-Flow         pic s9(13)v99.
003600         10  CAYR-Operating-Earnings     pic s9(13)v99.
003700         10  CAYR-Cost-Of-Revenue        pic s9(13)v99.
003800         10  CAYR-Research-Dev           pic s9(13)v99.
003900         10  CAYR-Sell-Gen-Admin         pic s9(13)v99.
004000         10  CAYR-Total-Assets           pic s9(13)v99.
004100         10  CAYR-Total-Liabilities      pic s9(13)v99.
004200         10  CAYR-Long-Term-Debt         pic s9(13)v99.
004300         10  CAYR-Short-Term-Debt        pic s9(13)v99.
004400         10  CAYR-Depreciation           pic s9(13)v99.
004500         10  CAYR-Buyback                pic s9(13)v99.
004600         10  CAYR-Div-Payout-Pct         pic s9(3)v9999.
004700         10  CAYR-Div-Payout-Valid       pic x.
004800     05  filler                          pic x(04).
004900*
005000 77  WS-Year-Count                       pic 9(2)      comp.
005100*
005200* Running sums/counts for the characteristics pass (U5) - one
006600* accumulator set per run, cleared in AA010-Initialize before the
006700* DD000 read loop starts.
006800*
006900 01  CA-Characteristics-Accum.
007000     05  CA-Dil-Eps-Sum                  pic s9(7)v9999 comp-3.
007100     05  CA-Dil-Eps-Count                pic 9(3)      comp.
007200     05  CA-Oper-Eps-Sum                 pic s9(7)v9999 comp-3.
007300     05  CA-Oper-Eps-Count               pic 9(3)      comp.
007400     05  CA-Payout-Sum                   pic s9(5)v9999 comp-3.
007500     05  CA-Payout-Count                 pic 9(3)      comp.
007600     05  CA-Buyback-Sum                  pic s9(13)v99  comp-3.
007700     05  CA-Net-Income-Sum               pic s9(13)v99  comp-3.
007800     05  filler                          pic x(10).
007900*
008000
